000100*****************************************************************
000200*  COPYLIB-Z0900-ERROR-ROUTINE.CPY
000300*  Shop-wide SQL error trail body.  Include with
000400*  'COPY Z0900-error-routine.' as the only statement inside the
000500*  caller's own Z0900-ERROR-ROUTINE paragraph - the caller fills
000600*  WN-MSG-SQLCODE, WC-MSG-TBLCURS and WC-MSG-PARA first.
000700*****************************************************************
000800     MOVE SQLCODE          TO WN-MSG-SQLCODE
000900     STRING WR-PROGRAM-ERROR-MESSAGE DELIMITED BY SIZE
001000         INTO WC-LOG-TEXT
001100     CALL 'sqllog' USING WC-LOG-TEXT
001200     DISPLAY 'SVCBILL SQL ERROR - SE sqlerror.log'
001300     DISPLAY WR-PROGRAM-ERROR-MESSAGE
