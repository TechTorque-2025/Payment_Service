000100*****************************************************************
000200*  COPYLIB-PAYMENT.CPY
000300*  DB2 table declare and host-variable record for a posted
000400*  payment against an invoice.  Written once by POST-PAYMENTS
000500*  and never updated afterward - PAYMENTMENU reads it only.
000600*****************************************************************
000700
000800     EXEC SQL DECLARE SVCBILL.PAYMENT TABLE
000900     (
001000        PAYMENT-ID                     CHAR (36)
001100                                       NOT NULL,
001200        INVOICE-ID                     CHAR (36)
001300                                       NOT NULL,
001400        CUSTOMER-ID                    CHAR (36)
001500                                       NOT NULL,
001600        PAYMENT-AMOUNT                 DECIMAL (10, 2)
001700                                       NOT NULL,
001800        PAYMENT-METHOD                 CHAR (15)
001900                                       NOT NULL,
002000        PAYMENT-STATUS                 CHAR (10)
002100                                       NOT NULL,
002200        GATEWAY-TXN-ID                 CHAR (40),
002300        PAYMENT-NOTES                  VARCHAR (200),
002400        CREATED-AT                     DECIMAL (14, 0)
002500                                       NOT NULL
002600     )
002700     END-EXEC.
002800
002900 01  PAYMENT.
003000     03  PAYMENT-PAYMENT-ID           PIC X(36).
003100     03  PAYMENT-INVOICE-ID           PIC X(36).
003200     03  PAYMENT-CUSTOMER-ID          PIC X(36).
003300     03  PAYMENT-PAYMENT-AMOUNT       PIC S9(8)V99 COMP-3.
003400     03  PAYMENT-METHOD               PIC X(15).
003500         88  PAYMENT-BY-CARD              VALUE 'CARD'.
003600         88  PAYMENT-BY-CASH              VALUE 'CASH'.
003700         88  PAYMENT-BY-BANK-TRANSFER     VALUE 'BANK_TRANSFER'.
003800     03  PAYMENT-STATUS               PIC X(10).
003900         88  PAYMENT-IS-PENDING           VALUE 'PENDING'.
004000         88  PAYMENT-IS-SUCCESS           VALUE 'SUCCESS'.
004100         88  PAYMENT-IS-FAILED            VALUE 'FAILED'.
004200     03  PAYMENT-GATEWAY-TXN-ID       PIC X(40).
004300     03  PAYMENT-NOTES                PIC X(200).
004400     03  PAYMENT-CREATED-AT           PIC 9(14).
004500     03  FILLER                       PIC X(10).
