000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. CREATE-INVOICES.
000400 AUTHOR. P BJORKLUND.
000500 INSTALLATION. PBS DATA - SERVICE BILLING.
000600 DATE-WRITTEN. 2015-11-25.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED.
000900*****************************************************************
001000*  CHANGE LOG
001100*----------------------------------------------------------------
001200*  2015-11-25  PB   0404  INITIAL VERSION - BATCH INVOICE           CR0404
001300*                         CREATION, ADAPTED FROM SUBMIT-INVOICES
001400*                         .CBL (THE OLD PDF-PRINT SUBMISSION RUN)
001500*                         - REPLACES PRINTED OUTPUT WITH DB2
001600*                         POSTING OF THE INVOICE/INVITEM TABLES.
001700*  2016-01-08  SS   0250  YEAR 2000 REVIEW - ISSUE-DATE/DUE-DATE    CR0250
001800*                         AND THE TIMESTAMP FIELDS ARE FOUR
001900*                         DIGIT CCYY, CONFIRMED OK.
002000*  2016-02-18  PB   0244  ADDED B0220-APPLY-DEPOSIT-RULE - BILLING  CR0244
002100*                         DEPT WANTS HALF THE INVOICE UP FRONT
002200*                         WHEN THE CUSTOMER REQUESTS DEPOSIT
002300*                         TERMS.
002400*  2017-09-14  RH   0330  REJECT REQUESTS WHOSE ITEM COUNT DOES     CR0330
002500*                         NOT MATCH THE 'E' TRAILER RECORD - BAD
002600*                         FEED FROM THE SERVICE DEPARTMENT WAS
002700*                         SILENTLY DROPPING LINE ITEMS.
002800*  2021-01-08  PB   0350  QUANTITY/UNIT-PRICE MUST BOTH BE          CR0350
002900*                         STRICTLY POSITIVE OR THE WHOLE INVOICE
003000*                         IS REJECTED, NOT JUST THE BAD LINE.
003100*  2021-06-02  PB   0357  GAVE Z0900-ERROR-ROUTINE A PROPER EXIT    CR0357
003200*                         PARAGRAPH AND A GO TO FOR A LOST DB2
003300*                         CONNECTION, SAME AS THE OTHER SVCBILL
003400*                         PROGRAMS AFTER THE STRUCTURE AUDIT.
003500*  2021-06-09  PB   0358  STOPPED STAMPING ISSUE-DATE AT CREATE     CR0358
003600*                         TIME - A DRAFT HAS NOT BEEN ISSUED YET.
003700*                         INVOICEMENU'S SEND-INVOICE STAMP WAS
003800*                         DEAD CODE BECAUSE OF THIS.
003900*****************************************************************
004000 ENVIRONMENT DIVISION.
004100*-----------------------------------------------------------------
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS VALID-TRANCODE IS 'H' 'I' 'E'.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT INVOICE-REQUEST-FILE ASSIGN TO 'INVREQ.DAT'
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS INFIL-FS.
005200
005300     SELECT INVOICE-REJECT-FILE ASSIGN TO 'INVREJ.DAT'
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS FELFIL-FS.
005600
005700*****************************************************************
005800 DATA DIVISION.
005900*-----------------------------------------------------------------
006000 FILE SECTION.
006100 FD  INVOICE-REQUEST-FILE.
006200 01  IR-RECORD                       PIC X(150).
006300
006400 01  IR-HEADER-VIEW REDEFINES IR-RECORD.
006500     05  IR-H-TRANCODE                PIC X(02).
006600     05  IR-H-CUSTOMER-ID             PIC X(36).
006700     05  IR-H-SERVICE-ID              PIC X(20).
006800     05  IR-H-DUE-DATE                PIC X(08).
006900     05  IR-H-REQUIRES-DEPOSIT        PIC X(01).
007000     05  IR-H-NOTES                   PIC X(80).
007100     05  FILLER                       PIC X(03).
007200
007300 01  IR-ITEM-VIEW REDEFINES IR-RECORD.
007400     05  IR-I-TRANCODE                PIC X(02).
007500     05  IR-I-DESCRIPTION             PIC X(80).
007600     05  IR-I-QUANTITY                PIC 9(05).
007700     05  IR-I-UNIT-PRICE              PIC 9(08)V99.
007800     05  IR-I-ITEM-TYPE               PIC X(15).
007900     05  FILLER                       PIC X(38).
008000
008100 01  IR-END-VIEW REDEFINES IR-RECORD.
008200     05  IR-E-TRANCODE                PIC X(02).
008300     05  IR-E-ITEM-COUNT              PIC 9(05).
008400     05  FILLER                       PIC X(143).
008500
008600 FD  INVOICE-REJECT-FILE.
008700 01  IJ-REJECT-RECORD                 PIC X(80).
008800
008900*****************************************************************
009000 WORKING-STORAGE SECTION.
009100
009200     EXEC SQL INCLUDE SQLCA END-EXEC.
009300
009400     COPY INVOICE.
009500
009600     COPY ITEM.
009700
009800*    switches
009900 01  SWITCHES.
010000     05  END-OF-FILE-SWITCH          PIC X(1) VALUE 'N'.
010100         88  EOF                              VALUE 'Y'.
010200     05  IS-INVOICE-OPEN-SWITCH      PIC X(1) VALUE 'N'.
010300         88  IS-INVOICE-OPEN                  VALUE 'Y'.
010400     05  IS-REQUEST-VALID-SWITCH     PIC X(1) VALUE 'Y'.
010500         88  IS-REQUEST-VALID                 VALUE 'Y'.
010600     05  FILLER                      PIC X(05) VALUE SPACE.
010700
010800 01  FILE-STATUS-FIELDS.
010900     05  INFIL-FS                    PIC XX.
011000         88  INFIL-SUCCESSFUL             VALUE '00'.
011100     05  FELFIL-FS                   PIC XX.
011200         88  FELFIL-SUCCESSFUL            VALUE '00'.
011300     05  FILLER                      PIC X(06) VALUE SPACE.
011400
011500*    counters
011600 01  COUNTS-FIELDS.
011700     05  W9-INVOICE-COUNT            PIC S9(7) COMP VALUE ZERO.
011800     05  W9-ITEM-COUNT               PIC S9(5) COMP VALUE ZERO.
011900     05  W9-REJECT-COUNT             PIC S9(7) COMP VALUE ZERO.
012000     05  FILLER                      PIC X(05) VALUE SPACE.
012100
012200*    header staging area for the invoice currently being built
012300 01  WS-CURRENT-HEADER.
012400     05  WS-HDR-CUSTOMER-ID           PIC X(36).
012500     05  WS-HDR-SERVICE-ID            PIC X(20).
012600     05  WS-HDR-DUE-DATE              PIC X(08).
012700     05  WS-HDR-REQUIRES-DEPOSIT      PIC X(01).
012800     05  WS-HDR-NOTES                 PIC X(80).
012900     05  FILLER                       PIC X(05) VALUE SPACE.
013000
013100*    line-item staging table, one entry per 'I' record read
013200*    between an 'H' and its 'E' trailer
013300 01  WS-ITEM-TABLE.
013400     05  WS-ITEM-ENTRY OCCURS 50 TIMES.
013500         10  WS-ITEM-DESCRIPTION      PIC X(80).
013600         10  WS-ITEM-QUANTITY         PIC S9(5)      COMP-3.
013700         10  WS-ITEM-UNIT-PRICE       PIC S9(8)V99   COMP-3.
013800         10  WS-ITEM-TOTAL-PRICE      PIC S9(8)V99   COMP-3.
013900         10  WS-ITEM-TYPE             PIC X(15).
014000         10  FILLER                   PIC X(05).
014100
014200*    subscript for WS-ITEM-ENTRY - a plain COMP counter, not an
014300*    INDEXED BY index-name, since B0217-GENERATE-ITEM-ID needs
014400*    to add it into a timestamp field to keep item-ids unique
014500 01  WS-ITEM-IDX                     PIC S9(4) COMP VALUE ZERO.
014600
014700*    working numbers for id/timestamp generation - two REDEFINES
014800*    views kept in the shop's habitual manner
014900 01  WR-TODAY-DATE.
015000     05  WD-TODAY-CCYY               PIC 9(04).
015100     05  WD-TODAY-MM                 PIC 9(02).
015200     05  WD-TODAY-DD                 PIC 9(02).
015300 01  WR-TODAY-DATE-X REDEFINES WR-TODAY-DATE
015400                             PIC 9(08).
015500
015600 01  WR-TODAY-CLOCK.
015700     05  WT-TODAY-HH                 PIC 9(02).
015800     05  WT-TODAY-MM                 PIC 9(02).
015900     05  WT-TODAY-SS                 PIC 9(02).
016000     05  WT-TODAY-TT                 PIC 9(02).
016100 01  WR-TODAY-CLOCK-X REDEFINES WR-TODAY-CLOCK
016200                             PIC 9(08).
016300
016400 01  W9-STAMP-SEED                   PIC S9(16) COMP VALUE ZERO.
016500 01  WR-NEW-INVOICE-ID.
016600     05  FILLER                      PIC X(4)  VALUE 'INV-'.
016700     05  WN-NEW-INVOICE-STAMP        PIC 9(16).
016800     05  FILLER                      PIC X(16) VALUE SPACE.
016900
017000     COPY Z0900-error-wkstg.
017100
017200*    various constants
017300 01  HEADLINE                        PIC X(72)  VALUE ALL '-'.
017400
017500*****************************************************************
017600 PROCEDURE DIVISION.
017700 000-CREATE-INVOICES.
017800
017900     MOVE 'create-invoices.cbl' TO WC-MSG-SRCFILE
018000
018100     PERFORM A0100-INIT
018200     PERFORM B0100-PROCESS-REQUESTS UNTIL EOF
018300     PERFORM Z0100-EXIT-APPLICATION
018400
018500     GOBACK
018600     .
018700
018800*****************************************************************
018900 A0100-INIT.
019000
019100     MOVE 'N' TO END-OF-FILE-SWITCH
019200     MOVE 'N' TO IS-INVOICE-OPEN-SWITCH
019300     MOVE ZERO TO W9-INVOICE-COUNT, W9-ITEM-COUNT,
019400                  W9-REJECT-COUNT
019500
019600     OPEN OUTPUT INVOICE-REJECT-FILE
019700          INPUT  INVOICE-REQUEST-FILE
019800
019900     IF INFIL-SUCCESSFUL
020000         READ INVOICE-REQUEST-FILE
020100             AT END SET EOF TO TRUE
020200         END-READ
020300     ELSE
020400         SET EOF TO TRUE
020500         DISPLAY 'CREATE-INVOICES: INDATA FILE ERROR'
020600     END-IF
020700     .
020800
020900*****************************************************************
021000 B0100-PROCESS-REQUESTS.
021100
021200     MOVE 'Y' TO IS-REQUEST-VALID-SWITCH
021300
021400     EVALUATE TRUE
021500         WHEN IR-H-TRANCODE = 'H'
021600             PERFORM B0110-START-NEW-INVOICE
021700         WHEN IR-I-TRANCODE = 'I'
021800             PERFORM B0210-CREATE-INVOICE-ITEM
021900         WHEN IR-E-TRANCODE = 'E'
022000             PERFORM B0190-FINISH-INVOICE
022100         WHEN OTHER
022200             MOVE 'N' TO IS-REQUEST-VALID-SWITCH
022300             MOVE ' *** OKAND TRANCODE I INDATAFIL'
022400                 TO IJ-REJECT-RECORD
022500             PERFORM Z0190-WRITE-REJECT
022600     END-EVALUATE
022700
022800     READ INVOICE-REQUEST-FILE
022900         AT END SET EOF TO TRUE
023000     END-READ
023100     .
023200
023300*****************************************************************
023400 B0110-START-NEW-INVOICE.
023500
023600     IF IS-INVOICE-OPEN
023700         MOVE ' *** NY H-POST UTAN FOREGAENDE E-POST'
023800             TO IJ-REJECT-RECORD
023900         PERFORM Z0190-WRITE-REJECT
024000     END-IF
024100
024200     MOVE IR-H-CUSTOMER-ID      TO WS-HDR-CUSTOMER-ID
024300     MOVE IR-H-SERVICE-ID       TO WS-HDR-SERVICE-ID
024400     MOVE IR-H-DUE-DATE         TO WS-HDR-DUE-DATE
024500     MOVE IR-H-REQUIRES-DEPOSIT TO WS-HDR-REQUIRES-DEPOSIT
024600     MOVE IR-H-NOTES            TO WS-HDR-NOTES
024700
024800     MOVE ZERO TO W9-ITEM-COUNT
024900     MOVE 1 TO WS-ITEM-IDX
025000     SET IS-INVOICE-OPEN TO TRUE
025100     .
025200
025300*****************************************************************
025400*    B0210-CREATE-INVOICE-ITEM - STAGES ONE LINE-ITEM AND APPLIES
025500*    THE ITEM TOTAL-PRICE RULE (BUSINESS RULE 1).  A NON-POSITIVE
025600*    QUANTITY OR UNIT-PRICE REJECTS THE WHOLE INVOICE, NOT JUST
025700*    THE LINE (2021-01-08 CHANGE).
025800*****************************************************************
025900 B0210-CREATE-INVOICE-ITEM.
026000
026100     IF NOT IS-INVOICE-OPEN
026200         MOVE ' *** I-POST UTAN FOREGAENDE H-POST'
026300             TO IJ-REJECT-RECORD
026400         PERFORM Z0190-WRITE-REJECT
026500     ELSE
026600         IF IR-I-QUANTITY > ZERO AND IR-I-UNIT-PRICE > ZERO
026700             ADD 1 TO W9-ITEM-COUNT
026800             MOVE W9-ITEM-COUNT TO WS-ITEM-IDX
026900
027000             MOVE IR-I-DESCRIPTION  TO
027100                 WS-ITEM-DESCRIPTION(WS-ITEM-IDX)
027200             MOVE IR-I-QUANTITY     TO
027300                 WS-ITEM-QUANTITY(WS-ITEM-IDX)
027400             MOVE IR-I-UNIT-PRICE   TO
027500                 WS-ITEM-UNIT-PRICE(WS-ITEM-IDX)
027600             MOVE IR-I-ITEM-TYPE    TO
027700                 WS-ITEM-TYPE(WS-ITEM-IDX)
027800
027900             COMPUTE WS-ITEM-TOTAL-PRICE(WS-ITEM-IDX) ROUNDED =
028000                 WS-ITEM-UNIT-PRICE(WS-ITEM-IDX) *
028100                 WS-ITEM-QUANTITY(WS-ITEM-IDX)
028200         ELSE
028300             MOVE 'N' TO IS-REQUEST-VALID-SWITCH
028400             MOVE ' *** QUANTITY/UNIT-PRICE MASTE VARA > 0'
028500                 TO IJ-REJECT-RECORD
028600             PERFORM Z0190-WRITE-REJECT
028700         END-IF
028800     END-IF
028900     .
029000
029100*****************************************************************
029200 B0190-FINISH-INVOICE.
029300
029400     IF NOT IS-INVOICE-OPEN
029500         MOVE ' *** E-POST UTAN FOREGAENDE H-POST'
029600             TO IJ-REJECT-RECORD
029700         PERFORM Z0190-WRITE-REJECT
029800     ELSE
029900         IF IR-E-ITEM-COUNT NOT = W9-ITEM-COUNT
030000             MOVE 'N' TO IS-REQUEST-VALID-SWITCH
030100             MOVE ' *** ANTAL RADER STAMMER INTE MED E-POST'
030200                 TO IJ-REJECT-RECORD
030300             PERFORM Z0190-WRITE-REJECT
030400         END-IF
030500
030600         IF IS-REQUEST-VALID AND W9-ITEM-COUNT > ZERO
030700             PERFORM B0200-CREATE-INVOICE
030800         ELSE
030900             IF W9-ITEM-COUNT = ZERO
031000                 MOVE ' *** FAKTURA UTAN FAKTURARADER - '
031100                      'AVVISAD' TO IJ-REJECT-RECORD
031200                 PERFORM Z0190-WRITE-REJECT
031300             END-IF
031400         END-IF
031500
031600         MOVE 'N' TO IS-INVOICE-OPEN-SWITCH
031700     END-IF
031800     .
031900
032000*****************************************************************
032100*    B0200-CREATE-INVOICE - ACCUMULATES THE CONTROL TOTAL OVER
032200*    ALL STAGED ITEMS (BUSINESS RULE 2), APPLIES THE DEPOSIT
032300*    RULE, THEN WRITES THE INVOICE HEADER AND ITS LINE ITEMS.
032400*****************************************************************
032500 B0200-CREATE-INVOICE.
032600
032700     PERFORM B0217-GENERATE-INVOICE-ID
032800
032900     MOVE ZERO                    TO INVOICE-SUBTOTAL-AMOUNT
033000     PERFORM B0205-ADD-ONE-ITEM-TOTAL VARYING WS-ITEM-IDX
033100             FROM 1 BY 1 UNTIL WS-ITEM-IDX > W9-ITEM-COUNT
033200
033300     MOVE INVOICE-SUBTOTAL-AMOUNT TO INVOICE-TOTAL-AMOUNT
033400     MOVE WS-HDR-CUSTOMER-ID      TO INVOICE-CUSTOMER-ID
033500     MOVE WS-HDR-SERVICE-ID       TO INVOICE-SERVICE-ID
033600     MOVE WS-HDR-REQUIRES-DEPOSIT TO INVOICE-REQUIRES-DEPOSIT
033700     MOVE WS-HDR-NOTES            TO INVOICE-NOTES
033800     MOVE WS-HDR-DUE-DATE         TO INVOICE-DUE-DATE
033900
034000     PERFORM B0220-APPLY-DEPOSIT-RULE
034100     PERFORM B0230-WRITE-INVOICE-HEADER
034200
034300     IF SQLCODE = ZERO
034400         PERFORM B0240-WRITE-ONE-ITEM-ROW VARYING WS-ITEM-IDX
034500                 FROM 1 BY 1 UNTIL WS-ITEM-IDX > W9-ITEM-COUNT
034600         ADD 1 TO W9-INVOICE-COUNT
034700     END-IF
034800     .
034900
035000
035100*****************************************************************
035200*    B0205-ADD-ONE-ITEM-TOTAL - LOOP BODY FOR THE SUBTOTAL
035300*    ACCUMULATION ABOVE (ONE STAGED ITEM PER PASS).
035400*****************************************************************
035500 B0205-ADD-ONE-ITEM-TOTAL.
035600
035700     ADD WS-ITEM-TOTAL-PRICE(WS-ITEM-IDX)
035800         TO INVOICE-SUBTOTAL-AMOUNT
035900     .
036000
036100*****************************************************************
036200*    B0220-APPLY-DEPOSIT-RULE - BUSINESS RULE 3.
036300*****************************************************************
036400 B0220-APPLY-DEPOSIT-RULE.
036500
036600     IF INVOICE-DEPOSIT-YES
036700         COMPUTE INVOICE-DEPOSIT-AMOUNT ROUNDED =
036800             INVOICE-TOTAL-AMOUNT * 0.50
036900         COMPUTE INVOICE-FINAL-AMOUNT =
037000             INVOICE-TOTAL-AMOUNT - INVOICE-DEPOSIT-AMOUNT
037100     ELSE
037200         MOVE ZERO TO INVOICE-DEPOSIT-AMOUNT
037300         MOVE ZERO TO INVOICE-FINAL-AMOUNT
037400     END-IF
037500
037600     MOVE 'DRAFT' TO INVOICE-STATUS
037700     MOVE ZERO    TO INVOICE-PAID-AMOUNT
037800     MOVE INVOICE-SUBTOTAL-AMOUNT TO INVOICE-BALANCE-AMOUNT
037900     .
038000
038100*****************************************************************
038200 B0230-WRITE-INVOICE-HEADER.
038300
038400     ACCEPT WR-TODAY-DATE  FROM DATE YYYYMMDD
038500     ACCEPT WR-TODAY-CLOCK FROM TIME
038600
038700*    ISSUE-DATE STAYS ZERO THROUGH CREATION - A DRAFT INVOICE
038800*    HAS NOT BEEN ISSUED YET.  INVOICEMENU STAMPS IT WHEN THE
038900*    INVOICE IS ACTUALLY SENT (SEE M0220-SEND-INVOICE).
039000     MOVE ZERO TO INVOICE-ISSUE-DATE
039100
039200*    CREATED-AT/UPDATED-AT ARE DECIMAL(14,0) - CCYYMMDD PLUS
039300*    HHMMSS (HUNDREDTHS DROPPED, THEY DO NOT FIT THE COLUMN)
039400     COMPUTE INVOICE-CREATED-AT =
039500         (WR-TODAY-DATE-X * 1000000) + (WR-TODAY-CLOCK-X / 100)
039600     MOVE INVOICE-CREATED-AT TO INVOICE-UPDATED-AT
039700
039800     EXEC SQL
039900         INSERT INTO SVCBILL.INVOICE
040000         VALUES (:INVOICE-INVOICE-ID, :INVOICE-CUSTOMER-ID,
040100                 :INVOICE-SERVICE-ID, :INVOICE-SUBTOTAL-AMOUNT,
040200                 :INVOICE-REQUIRES-DEPOSIT,
040300                 :INVOICE-DEPOSIT-AMOUNT, :INVOICE-FINAL-AMOUNT,
040400                 :INVOICE-TOTAL-AMOUNT, :INVOICE-PAID-AMOUNT,
040500                 :INVOICE-BALANCE-AMOUNT, :INVOICE-STATUS,
040600                 :INVOICE-ISSUE-DATE, :INVOICE-DUE-DATE,
040700                 :INVOICE-NOTES, :INVOICE-CREATED-AT,
040800                 :INVOICE-UPDATED-AT)
040900     END-EXEC
041000
041100     IF SQLCODE NOT = ZERO
041200         MOVE '   *** DB2 INSERT INVOICE MISSLYCKADES'
041300             TO IJ-REJECT-RECORD
041400         PERFORM Z0190-WRITE-REJECT
041500
041600         MOVE SQLCODE            TO WN-MSG-SQLCODE
041700         MOVE 'SVCBILL.INVOICE'  TO WC-MSG-TBLCURS
041800         MOVE 'B0230-WRITE-INVOICE-HEADER' TO WC-MSG-PARA
041900         PERFORM Z0900-ERROR-ROUTINE THRU
042000          Z0900-ERROR-ROUTINE-EXIT
042100     END-IF
042200     .
042300
042400*****************************************************************
042500 B0240-WRITE-ONE-ITEM-ROW.
042600
042700     MOVE WS-ITEM-DESCRIPTION(WS-ITEM-IDX) TO INVITEM-DESCRIPTION
042800     MOVE WS-ITEM-QUANTITY(WS-ITEM-IDX)    TO INVITEM-QUANTITY
042900     MOVE WS-ITEM-UNIT-PRICE(WS-ITEM-IDX)  TO INVITEM-UNIT-PRICE
043000     MOVE WS-ITEM-TOTAL-PRICE(WS-ITEM-IDX) TO INVITEM-TOTAL-PRICE
043100     MOVE WS-ITEM-TYPE(WS-ITEM-IDX)        TO INVITEM-ITEM-TYPE
043200     MOVE INVOICE-INVOICE-ID               TO INVITEM-INVOICE-ID
043300
043400     PERFORM B0217-GENERATE-ITEM-ID
043500
043600     EXEC SQL
043700         INSERT INTO SVCBILL.INVITEM
043800         VALUES (:INVITEM-ITEM-ID, :INVITEM-INVOICE-ID,
043900                 :INVITEM-DESCRIPTION, :INVITEM-QUANTITY,
044000                 :INVITEM-UNIT-PRICE, :INVITEM-TOTAL-PRICE,
044100                 :INVITEM-ITEM-TYPE)
044200     END-EXEC
044300
044400     IF SQLCODE NOT = ZERO
044500         MOVE SQLCODE            TO WN-MSG-SQLCODE
044600         MOVE 'SVCBILL.INVITEM'  TO WC-MSG-TBLCURS
044700         MOVE 'B0240-WRITE-ONE-ITEM-ROW' TO WC-MSG-PARA
044800         PERFORM Z0900-ERROR-ROUTINE THRU
044900          Z0900-ERROR-ROUTINE-EXIT
045000     END-IF
045100     .
045200
045300*****************************************************************
045400 B0217-GENERATE-INVOICE-ID.
045500
045600     ACCEPT WR-TODAY-DATE  FROM DATE YYYYMMDD
045700     ACCEPT WR-TODAY-CLOCK FROM TIME
045800
045900*    16-DIGIT STAMP - CCYYMMDD FOLLOWED BY THE FULL HHMMSSTT
046000*    CLOCK, NOT JUST HHMMSS, SO TWO INVOICES A HUNDREDTH APART
046100*    STILL GET DIFFERENT IDS
046200     COMPUTE W9-STAMP-SEED =
046300         (WR-TODAY-DATE-X * 100000000) + WR-TODAY-CLOCK-X
046400
046500     MOVE W9-STAMP-SEED       TO WN-NEW-INVOICE-STAMP
046600     MOVE WR-NEW-INVOICE-ID   TO INVOICE-INVOICE-ID
046700     .
046800
046900*****************************************************************
047000 B0217-GENERATE-ITEM-ID.
047100
047200     ACCEPT WR-TODAY-CLOCK FROM TIME
047300     ADD WS-ITEM-IDX          TO WR-TODAY-CLOCK-X
047400     COMPUTE W9-STAMP-SEED =
047500         (WR-TODAY-DATE-X * 100000000) + WR-TODAY-CLOCK-X
047600
047700     MOVE W9-STAMP-SEED       TO WN-NEW-INVOICE-STAMP
047800     MOVE WR-NEW-INVOICE-ID   TO INVITEM-ITEM-ID
047900     MOVE 'ITM-'              TO INVITEM-ITEM-ID(1:4)
048000     .
048100
048200*****************************************************************
048300 Z0190-WRITE-REJECT.
048400
048500     WRITE IJ-REJECT-RECORD
048600     MOVE IR-RECORD TO IJ-REJECT-RECORD(1:80)
048700     WRITE IJ-REJECT-RECORD
048800     ADD 1 TO W9-REJECT-COUNT
048900     .
049000
049100*****************************************************************
049200 Z0100-EXIT-APPLICATION.
049300
049400     CLOSE INVOICE-REQUEST-FILE INVOICE-REJECT-FILE
049500
049600     DISPLAY HEADLINE
049700     DISPLAY 'CREATE-INVOICES - KORNING KLAR'
049800     DISPLAY 'FAKTUROR SKAPADE: ' W9-INVOICE-COUNT
049900     DISPLAY 'AVVISADE POSTER:  ' W9-REJECT-COUNT
050000     DISPLAY HEADLINE
050100     .
050200
050300*****************************************************************
050400 Z0900-ERROR-ROUTINE.
050500*    DB2 CONNECTION LOST IS UNRECOVERABLE HERE - SKIP THE
050600*    NORMAL TABLE/CURSOR TRAIL AND GO STRAIGHT TO THE EXIT.
050700    IF WN-MSG-SQLCODE = -924 OR WN-MSG-SQLCODE = -30081
050800        DISPLAY 'SVCBILL - DB2 CONNECTION LOST, SE OPERATOR'
050900        GO TO Z0900-ERROR-ROUTINE-EXIT
051000    END-IF
051100
051200
051300*    requires the ending dot (and no extension)!
051400     COPY Z0900-error-routine.
051500     .
051600
051700*****************************************************************
051800 Z0900-ERROR-ROUTINE-EXIT.
051900    EXIT.
052000
052100*****************************************************************
