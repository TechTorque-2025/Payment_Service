000100*****************************************************************
000200*  IDENTIFICATION DIVISION.
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID. SQLLOG.
000500 AUTHOR. B KALLSTROM.
000600 INSTALLATION. PBS DATA - SERVICE BILLING.
000700 DATE-WRITTEN. 2014-03-26.
000800 DATE-COMPILED.
000900 SECURITY. UNCLASSIFIED.
001000*****************************************************************
001100*  CHANGE LOG
001200*----------------------------------------------------------------
001300*  2014-03-26  BK   0000  INITIAL VERSION - LOG SQL PROGRAM         CR0000
001400*                         ERRORS TO SQLERROR.LOG FOR THE PBS
001500*                         INVOICE-PRINT SHOP.
001600*  2015-06-02  PB   0114  ADDED HUNDREDTHS TO THE LOG TIMESTAMP -   CR0114
001700*                         TWO ERRORS A SECOND APART WERE LANDING
001800*                         ON THE SAME LOG LINE.
001900*  2016-01-08  SS   0201  YEAR 2000 REVIEW - WN-YEAR CONFIRMED      CR0201
002000*                         FOUR DIGIT (CCYY), NO CHANGE REQUIRED.
002100*  2016-02-18  PB   0244  SVCBILL CONVERSION - RENAMED PROGRAM      CR0244
002200*                         FROM PBS ERROR LOGGING TO SHOP-WIDE
002300*                         SQL ERROR TRAIL, USED BY THE NEW
002400*                         SERVICE-BILLING SUITE AS WELL AS PBS.
002500*  2016-02-18  PB   0244  REPLACED FUNCTION CURRENT-DATE WITH       CR0244
002600*                         ACCEPT FROM DATE/TIME - SHOP STANDARD
002700*                         DOES NOT USE INTRINSIC FUNCTIONS.
002800*  2019-09-30  RH   0301  ADDED WC-OTHER-X REDEFINES SO THE         CR0301
002900*                         SEPARATOR AREA CAN BE READ BACK AS ONE
003000*                         FIELD WHEN THE LOG IS RE-PROCESSED.
003100*  2021-05-11  PB   0355  NO FUNCTIONAL CHANGE - COMMENT CLEANUP    CR0355
003200*                         DURING THE SVCBILL AUDIT.
003300*  2021-06-02  PB   0357  ADDED FILE STATUS TO SQLLOGFILE - IF THE  CR0357
003400*                         LOG ITSELF WON'T OPEN, A0100 NOW EXITS
003500*                         QUIETLY INSTEAD OF ABENDING THE CALLER.
003600*****************************************************************
003700 ENVIRONMENT DIVISION.
003800*-----------------------------------------------------------------
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS VALID-LOG-CHAR IS 'A' THRU 'Z' '0' THRU '9'.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT OPTIONAL SQLLOGFILE
004700            ASSIGN TO 'SQLERROR.LOG'
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS IS WC-SQLLOG-FS.
005000
005100*****************************************************************
005200 DATA DIVISION.
005300*-----------------------------------------------------------------
005400 FILE SECTION.
005500 FD  SQLLOGFILE.
005600 01  FD-SQLLOGFILE-POST.
005700     03  FC-YYYY                    PIC X(04).
005800     03  FC-SEP-1                   PIC X(01).
005900     03  FC-MONTHMONTH              PIC X(02).
006000     03  FC-SEP-2                   PIC X(01).
006100     03  FC-DD                      PIC X(02).
006200     03  FC-SEP-3                   PIC X(01).
006300     03  FC-HH                      PIC X(02).
006400     03  FC-SEP-4                   PIC X(01).
006500     03  FC-MM                      PIC X(02).
006600     03  FC-SEP-5                   PIC X(01).
006700     03  FC-SS                      PIC X(02).
006800     03  FC-SEP-6                   PIC X(01).
006900     03  FC-TT                      PIC X(02).
007000     03  FC-SEP-7                   PIC X(01).
007100     03  FC-LOG-TEXT                PIC X(80).
007200     03  FC-SEP-8                   PIC X(01).
007300     03  FILLER                     PIC X(10).
007400
007500*****************************************************************
007600 WORKING-STORAGE SECTION.
007700 01  WC-SQLLOG-FS                   PIC X(02) VALUE SPACE.
007800 01  W9-WRITE-COUNT                 PIC S9(7) COMP VALUE ZERO.
007900
008000 01  WR-SYSTEM-DATE.
008100     05  WD-CCYY                    PIC 9(04).
008200     05  WD-MM                      PIC 9(02).
008300     05  WD-DD                      PIC 9(02).
008400 01  WR-SYSTEM-DATE-X REDEFINES WR-SYSTEM-DATE
008500                                 PIC 9(08).
008600
008700 01  WR-SYSTEM-TIME.
008800     05  WT-HH                      PIC 9(02).
008900     05  WT-MM                      PIC 9(02).
009000     05  WT-SS                      PIC 9(02).
009100     05  WT-TT                      PIC 9(02).
009200 01  WR-SYSTEM-TIME-X REDEFINES WR-SYSTEM-TIME
009300                                 PIC 9(08).
009400
009500 01  WR-LOG-DATE-TIME.
009600     03  WR-YYYYMMDD.
009700         05  WN-YEAR                PIC 9(4) VALUE ZERO.
009800         05  WN-MONTH               PIC 9(2) VALUE ZERO.
009900         05  WN-DAY                 PIC 9(2) VALUE ZERO.
010000     03  WR-HHMMSS.
010100         05  WN-HOUR                PIC 9(2) VALUE ZERO.
010200         05  WN-MINUTE              PIC 9(2) VALUE ZERO.
010300         05  WN-SECOND              PIC 9(2) VALUE ZERO.
010400         05  WN-HUNDRED             PIC 9(2) VALUE ZERO.
010500     03  WC-OTHER                   PIC X(5) VALUE SPACE.
010600     03  WC-OTHER-X REDEFINES WC-OTHER.
010700         05  WC-OTHER-CHAR          PIC X(1) OCCURS 5 TIMES.
010800     03  FILLER                     PIC X(10) VALUE SPACE.
010900
011000 LINKAGE SECTION.
011100*-----------------------------------------------------------------
011200 01  LC-LOG-TEXT                    PIC X(80).
011300
011400*****************************************************************
011500 PROCEDURE DIVISION USING LC-LOG-TEXT.
011600 000-SQL-LOG.
011700
011800     PERFORM A0100-APPEND-MSG-TO-ERROR-FILE THRU
011900         A0100-APPEND-MSG-TO-ERROR-FILE-EXIT
012000
012100     EXIT PROGRAM
012200     .
012300
012400*****************************************************************
012500 A0100-APPEND-MSG-TO-ERROR-FILE.
012600
012700     ACCEPT WR-SYSTEM-DATE FROM DATE YYYYMMDD
012800     ACCEPT WR-SYSTEM-TIME FROM TIME
012900
013000     MOVE WD-CCYY TO WN-YEAR
013100     MOVE WD-MM   TO WN-MONTH
013200     MOVE WD-DD   TO WN-DAY
013300     MOVE WT-HH   TO WN-HOUR
013400     MOVE WT-MM   TO WN-MINUTE
013500     MOVE WT-SS   TO WN-SECOND
013600     MOVE WT-TT   TO WN-HUNDRED
013700
013800*    APPEND ONE LINE TO THE SHOP ERROR LOG
013900     OPEN EXTEND SQLLOGFILE
014000
014100*    IF THE LOG ITSELF CANNOT BE OPENED THERE IS NOWHERE LEFT
014200*    TO WRITE THE MESSAGE - GIVE UP QUIETLY RATHER THAN ABEND
014300*    THE CALLING PROGRAM OVER A LOGGING FAILURE.
014400     IF WC-SQLLOG-FS NOT = '00'
014500         GO TO A0100-APPEND-MSG-TO-ERROR-FILE-EXIT
014600     END-IF
014700
014800     MOVE WN-YEAR TO FC-YYYY
014900     MOVE '-' TO FC-SEP-1
015000     MOVE WN-MONTH TO FC-MONTHMONTH
015100     MOVE '-' TO FC-SEP-2
015200     MOVE WN-DAY TO FC-DD
015300     MOVE 'T' TO FC-SEP-3
015400     MOVE WN-HOUR TO FC-HH
015500     MOVE ':' TO FC-SEP-4
015600     MOVE WN-MINUTE TO FC-MM
015700     MOVE ':' TO FC-SEP-5
015800     MOVE WN-SECOND TO FC-SS
015900     MOVE ',' TO FC-SEP-6
016000     MOVE WN-HUNDRED TO FC-TT
016100     MOVE '|' TO FC-SEP-7
016200     MOVE LC-LOG-TEXT TO FC-LOG-TEXT
016300     MOVE '|' TO FC-SEP-8
016400
016500     WRITE FD-SQLLOGFILE-POST
016600     ADD 1 TO W9-WRITE-COUNT
016700
016800     CLOSE SQLLOGFILE
016900     .
017000
017100*****************************************************************
017200 A0100-APPEND-MSG-TO-ERROR-FILE-EXIT.
017300     EXIT.
017400
017500*****************************************************************
