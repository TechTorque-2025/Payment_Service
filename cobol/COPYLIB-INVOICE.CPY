000100*****************************************************************
000200*  COPYLIB-INVOICE.CPY
000300*  DB2 table declare and host-variable record for the service-
000400*  billing invoice header.  One row per invoice; SUBTOTAL/PAID/
000500*  BALANCE are control totals rolled forward by CREATE-INVOICES
000600*  and POST-PAYMENTS - do not update them from any other program.
000700*****************************************************************
000800
000900     EXEC SQL DECLARE SVCBILL.INVOICE TABLE
001000     (
001100        INVOICE-ID                     CHAR (36)
001200                                       NOT NULL,
001300        CUSTOMER-ID                    CHAR (36)
001400                                       NOT NULL,
001500        SERVICE-ID                     CHAR (20)
001600                                       NOT NULL,
001700        SUBTOTAL-AMOUNT                DECIMAL (10, 2)
001800                                       NOT NULL,
001900        REQUIRES-DEPOSIT               CHAR (1)
002000                                       NOT NULL,
002100        DEPOSIT-AMOUNT                 DECIMAL (10, 2)
002200                                       NOT NULL,
002300        FINAL-AMOUNT                   DECIMAL (10, 2)
002400                                       NOT NULL,
002500        TOTAL-AMOUNT                   DECIMAL (10, 2)
002600                                       NOT NULL,
002700        PAID-AMOUNT                    DECIMAL (10, 2)
002800                                       NOT NULL,
002900        BALANCE-AMOUNT                 DECIMAL (10, 2)
003000                                       NOT NULL,
003100        INVOICE-STATUS                 CHAR (15)
003200                                       NOT NULL,
003300        ISSUE-DATE                     DECIMAL (8, 0),
003400        DUE-DATE                       DECIMAL (8, 0),
003500        NOTES                          VARCHAR (200),
003600        CREATED-AT                     DECIMAL (14, 0)
003700                                       NOT NULL,
003800        UPDATED-AT                     DECIMAL (14, 0)
003900                                       NOT NULL
004000     )
004100     END-EXEC.
004200
004300 01  INVOICE.
004400     03  INVOICE-INVOICE-ID          PIC X(36).
004500     03  INVOICE-CUSTOMER-ID         PIC X(36).
004600     03  INVOICE-SERVICE-ID          PIC X(20).
004700     03  INVOICE-SUBTOTAL-AMOUNT     PIC S9(8)V99 COMP-3.
004800     03  INVOICE-REQUIRES-DEPOSIT    PIC X(01).
004900         88  INVOICE-DEPOSIT-YES         VALUE 'Y'.
005000         88  INVOICE-DEPOSIT-NO          VALUE 'N'.
005100     03  INVOICE-DEPOSIT-AMOUNT      PIC S9(8)V99 COMP-3.
005200     03  INVOICE-FINAL-AMOUNT        PIC S9(8)V99 COMP-3.
005300     03  INVOICE-TOTAL-AMOUNT        PIC S9(8)V99 COMP-3.
005400     03  INVOICE-PAID-AMOUNT         PIC S9(8)V99 COMP-3.
005500     03  INVOICE-BALANCE-AMOUNT      PIC S9(8)V99 COMP-3.
005600     03  INVOICE-STATUS              PIC X(15).
005700         88  INVOICE-IS-DRAFT             VALUE 'DRAFT'.
005800         88  INVOICE-IS-PENDING           VALUE 'PENDING'.
005900         88  INVOICE-IS-SENT              VALUE 'SENT'.
006000         88  INVOICE-IS-PAID              VALUE 'PAID'.
006100         88  INVOICE-IS-PARTIALLY-PAID    VALUE 'PARTIALLY_PAID'.
006200         88  INVOICE-IS-OVERDUE           VALUE 'OVERDUE'.
006300         88  INVOICE-IS-VOID              VALUE 'VOID'.
006400         88  INVOICE-IS-CANCELLED         VALUE 'CANCELLED'.
006500     03  INVOICE-ISSUE-DATE          PIC 9(08).
006600     03  INVOICE-ISSUE-DATE-X REDEFINES
006700         INVOICE-ISSUE-DATE.
006800         05  INVOICE-ISSUE-CCYY      PIC 9(04).
006900         05  INVOICE-ISSUE-MM        PIC 9(02).
007000         05  INVOICE-ISSUE-DD        PIC 9(02).
007100     03  INVOICE-DUE-DATE            PIC 9(08).
007200     03  INVOICE-DUE-DATE-X REDEFINES
007300         INVOICE-DUE-DATE.
007400         05  INVOICE-DUE-CCYY        PIC 9(04).
007500         05  INVOICE-DUE-MM          PIC 9(02).
007600         05  INVOICE-DUE-DD          PIC 9(02).
007700     03  INVOICE-NOTES                PIC X(200).
007800     03  INVOICE-CREATED-AT           PIC 9(14).
007900     03  INVOICE-UPDATED-AT           PIC 9(14).
008000     03  FILLER                       PIC X(20).
