000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. SVCBILL.
000400 AUTHOR. P BJORKLUND.
000500 INSTALLATION. PBS DATA - SERVICE BILLING.
000600 DATE-WRITTEN. 2015-11-04.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED.
000900*****************************************************************
001000*  CHANGE LOG
001100*----------------------------------------------------------------
001200*  2015-11-04  PB   0400  INITIAL VERSION - MAIN MENU FOR THE       CR0400
001300*                         SERVICE-BILLING SUITE (INVOICES,
001400*                         PAYMENTS, SCHEDULED PAYMENTS).  MENU
001500*                         SHAPE COPIED FROM PBS.CBL, THE FAKTURA
001600*                         SHOP'S OLD INVOICE-PRINT MAIN MENU.
001700*  2016-02-18  PB   0244  REPLACED THE OLD PBS SUBMENUS             CR0244
001800*                         (KUNDREGISTER/ARTIKELREGISTER) WITH
001900*                         INVOICEMENU/PAYMENTMENU/SCHEDULEMENU.
002000*  2016-01-08  SS   0250  YEAR 2000 REVIEW - NO DATE FIELDS OWNED   CR0250
002100*                         BY THIS PROGRAM, NO CHANGE REQUIRED.
002200*  2017-07-19  RH   0318  ADDED (70) PROGRAMUNDERHALL BACK IN AS A  CR0318
002300*                         PLACEHOLDER - OPS ASKED FOR A HOOK TO
002400*                         HANG FUTURE MAINTENANCE JOBS FROM.
002500*  2020-03-02  PB   0340  MENU TEXT REVIEW AFTER THE AUTO-SERVICE   CR0340
002600*                         DEPARTMENT TOOK OVER BILLING FROM THE
002700*                         PRINT SHOP; WORDING UPDATED THROUGHOUT.
002800*  2021-06-02  PB   0357  GAVE B0100-SHOW-MAIN-MENU A PROPER EXIT   CR0357
002900*                         PARAGRAPH SO '99' CAN SKIP THE PASS-
003000*                         COUNT TRACE LINE AFTER THE STRUCTURE
003100*                         AUDIT.
003200*****************************************************************
003300 ENVIRONMENT DIVISION.
003400*-----------------------------------------------------------------
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS VALID-MENU-DIGIT IS '0' THRU '9'.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200*****************************************************************
004300 DATA DIVISION.
004400*-----------------------------------------------------------------
004500 FILE SECTION.
004600*****************************************************************
004700 WORKING-STORAGE SECTION.
004800
004900*    switches
005000 01  MENU-SWITCHES.
005100     05  IS-EXIT-APPLICATION-SWITCH     PIC X(1) VALUE 'N'.
005200         88  IS-EXIT-APPLICATION                 VALUE 'Y'.
005300     05  IS-EXIT-INVOICE-MENU-SWITCH    PIC X(1) VALUE 'N'.
005400         88  IS-EXIT-INVOICE-MENU                VALUE 'Y'.
005500     05  IS-EXIT-PAYMENT-MENU-SWITCH    PIC X(1) VALUE 'N'.
005600         88  IS-EXIT-PAYMENT-MENU                VALUE 'Y'.
005700     05  IS-EXIT-SCHEDULE-MENU-SWITCH   PIC X(1) VALUE 'N'.
005800         88  IS-EXIT-SCHEDULE-MENU               VALUE 'Y'.
005900     05  IS-EXIT-MAINT-MENU-SWITCH      PIC X(1) VALUE 'N'.
006000         88  IS-EXIT-MAINT-MENU                  VALUE 'Y'.
006100     05  FILLER                         PIC X(10) VALUE SPACE.
006200
006300*    working storage data for error routine
006400     COPY Z0900-error-wkstg.
006500
006600*    various generic variables
006700 01  WC-ACCEPT                   PIC X(2)    VALUE SPACE.
006800 01  W9-MENU-PASS-COUNT          PIC S9(5) COMP VALUE ZERO.
006900
007000*    two views of a menu pass counter, kept only so the shop's
007100*    habit of an alternate REDEFINES view of a working number
007200*    is honoured here as elsewhere in the suite
007300 01  WR-MENU-PASS-DISPLAY        PIC 9(05) VALUE ZERO.
007400 01  WR-MENU-PASS-DISPLAY-X REDEFINES
007500         WR-MENU-PASS-DISPLAY.
007600     05  WR-MENU-PASS-HI         PIC 9(03).
007700     05  WR-MENU-PASS-LO         PIC 9(02).
007800
007900*    various constants
008000 01  HEADLINE                    PIC X(78)   VALUE ALL '-'.
008100 01  HEADLINE-X REDEFINES HEADLINE.
008200     05  HEADLINE-LEFT           PIC X(39).
008300     05  HEADLINE-RIGHT          PIC X(39).
008400
008500*****************************************************************
008600 PROCEDURE DIVISION.
008700 0000-MAIN.
008800
008900     MOVE 'svcbill.cbl' TO WC-MSG-SRCFILE
009000
009100     PERFORM A0100-INIT
009200     PERFORM B0100-SHOW-MAIN-MENU THRU
009300         B0100-SHOW-MAIN-MENU-EXIT UNTIL IS-EXIT-APPLICATION
009400     PERFORM Z0100-EXIT-APPLICATION
009500
009600     GOBACK
009700     .
009800
009900*****************************************************************
010000 A0100-INIT.
010100
010200     MOVE ZERO TO W9-MENU-PASS-COUNT
010300     .
010400
010500*****************************************************************
010600 B0100-SHOW-MAIN-MENU.
010700
010800
010900     ADD 1 TO W9-MENU-PASS-COUNT
011000     MOVE W9-MENU-PASS-COUNT TO WR-MENU-PASS-DISPLAY
011100
011200     PERFORM B0110-DISPLAY-MAIN-MENU-LIST
011300     EVALUATE WC-ACCEPT
011400
011500         WHEN '10'
011600             DISPLAY 'FAKTURASKAPANDE-BATCH KOR SOM EGET JOBB'
011700             DISPLAY '(SE CREATE-INVOICES) - INTE FRAN MENYN'
011800         WHEN '20'
011900             DISPLAY 'BETALNINGSBOKNING KOR SOM EGET JOBB'
012000             DISPLAY '(SE POST-PAYMENTS) - INTE FRAN MENYN'
012100         WHEN '30'
012200             CALL 'invoicemenu' USING WC-ACCEPT
012300             MOVE SPACE TO WC-ACCEPT
012400         WHEN '40'
012500             CALL 'invoicemenu' USING WC-ACCEPT
012600             MOVE SPACE TO WC-ACCEPT
012700         WHEN '50'
012800             CALL 'paymentmenu' USING WC-ACCEPT
012900             MOVE SPACE TO WC-ACCEPT
013000         WHEN '60'
013100             CALL 'schedulemenu' USING WC-ACCEPT
013200             MOVE SPACE TO WC-ACCEPT
013300         WHEN '70'
013400             PERFORM X0100-CALL-MAINTENANCE
013500         WHEN '99'
013600             SET IS-EXIT-APPLICATION TO TRUE
013700*            OPERATOR IS LEAVING - SKIP THE PASS-COUNT TRACE
013800*            LINE BELOW, IT ONLY MATTERS WHILE THE MENU LOOPS.
013900             GO TO B0100-SHOW-MAIN-MENU-EXIT
014000         WHEN OTHER
014100             DISPLAY 'OGILTIGT MENYVAL!'
014200     END-EVALUATE
014300
014400     DISPLAY 'MENYVAL BEHANDLAT, PASS-RAKNARE: ' WR-MENU-PASS-DISPLAY
014500     .
014600
014700*****************************************************************
014800 B0100-SHOW-MAIN-MENU-EXIT.
014900     EXIT.
015000
015100*****************************************************************
015200 B0110-DISPLAY-MAIN-MENU-LIST.
015300
015400     DISPLAY HEADLINE
015500     DISPLAY 'SVCBILL HUVUDMENY - FAKTURERING OCH BETALNING'
015600     DISPLAY HEADLINE
015700     DISPLAY '(10) Kor fakturaskapande-batch (info)'
015800     DISPLAY '(20) Kor betalningsbokning-batch (info)'
015900     DISPLAY '(30) Slap upp faktura / kundens fakturor'
016000     DISPLAY '(40) Skicka faktura (DRAFT -> SENT)'
016100     DISPLAY '(50) Betalningshistorik / betalningsdetalj'
016200     DISPLAY '(60) Schemalagg betalning / lista schema'
016300     DISPLAY '(70) Programunderhall'
016400     DISPLAY SPACE
016500     DISPLAY '(99) Avsluta programmet'
016600     DISPLAY HEADLINE
016700     DISPLAY ': ' WITH NO ADVANCING
016800     ACCEPT WC-ACCEPT
016900     .
017000
017100*****************************************************************
017200 X0100-CALL-MAINTENANCE.
017300
017400     MOVE 'N' TO IS-EXIT-MAINT-MENU-SWITCH
017500     PERFORM X120-MAINTENANCE-MENU-PASS UNTIL IS-EXIT-MAINT-MENU
017600     .
017700
017800*****************************************************************
017900 X120-MAINTENANCE-MENU-PASS.
018000
018100     PERFORM X110-DISPLAY-MAINTENANCE-MENU
018200     EVALUATE WC-ACCEPT
018300
018400         WHEN '79'
018500             SET IS-EXIT-MAINT-MENU TO TRUE
018600             CONTINUE
018700         WHEN OTHER
018800             DISPLAY 'INGEN UNDERHALLSRUTIN FOR DETTA VAL AN'
018900     END-EVALUATE
019000     .
019100
019200
019300*****************************************************************
019400 X110-DISPLAY-MAINTENANCE-MENU.
019500
019600     DISPLAY HEADLINE
019700     DISPLAY 'SUBMENY PROGRAMUNDERHALL'
019800     DISPLAY HEADLINE
019900     DISPLAY '(79) Tillbaka till huvudmenyn'
020000     DISPLAY HEADLINE
020100     DISPLAY ': ' WITH NO ADVANCING
020200     ACCEPT WC-ACCEPT
020300     .
020400
020500*****************************************************************
020600 Z0100-EXIT-APPLICATION.
020700
020800     DISPLAY HEADLINE
020900     DISPLAY '*** AVSLUTAR SVCBILL ***'
021000     DISPLAY SPACE
021100     DISPLAY 'Tryck <Enter> for att avsluta...'
021200         WITH NO ADVANCING
021300     ACCEPT WC-ACCEPT
021400     .
021500
021600*****************************************************************
