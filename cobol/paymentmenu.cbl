000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. PAYMENTMENU IS INITIAL.
000400 AUTHOR. B KALLSTROM.
000500 INSTALLATION. PBS DATA - SERVICE BILLING.
000600 DATE-WRITTEN. 2015-11-18.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED.
000900*****************************************************************
001000*  CHANGE LOG
001100*----------------------------------------------------------------
001200*  2015-11-18  BK   0402  INITIAL VERSION - PAYMENT HISTORY AND     CR0402
001300*                         PAYMENT DETAIL LOOKUP, STYLED AFTER
001400*                         SERVICEMENU.CBL.
001500*  2016-01-08  SS   0250  YEAR 2000 REVIEW - CREATED-AT IS A        CR0250
001600*                         FOURTEEN DIGIT TIMESTAMP, CONFIRMED OK.
001700*  2017-02-27  PB   0311  ADDED M0320-PAYMENT-DETAIL SO CUSTOMER    CR0311
001800*                         SERVICE CAN PULL UP ONE GATEWAY
001900*                         TRANSACTION WITHOUT LISTING THE WHOLE
002000*                         HISTORY FIRST.
002100*  2021-05-18  PB   0356  AUDIT FOUND M0320-PAYMENT-DETAIL WOULD    CR0356
002200*                         SHOW ANY PAYMENT-ID TO ANY CALLER - ADDED
002300*                         M0321-CONFIRM-OWNERSHIP SO A ROW ONLY
002400*                         PRINTS WHEN THE OPERATOR PROVES THE
002500*                         CUSTOMER-ID, SAME AS INVOICEMENU.CBL.
002600*  2021-06-02  PB   0357  GAVE Z0900-ERROR-ROUTINE A PROPER EXIT    CR0357
002700*                         PARAGRAPH AND A GO TO FOR A LOST DB2
002800*                         CONNECTION, SAME AS THE OTHER SVCBILL
002900*                         PROGRAMS AFTER THE STRUCTURE AUDIT.
003000*  2021-06-09  PB   0358  SQUARED UP A COLUMN SLIP IN THE NEW       CR0358
003100*                         Z0900-ERROR-ROUTINE-EXIT HEADER (LABEL
003200*                         WAS JAMMED AGAINST THE SEQUENCE NUMBER,
003300*                         NO AREA A).
003400*****************************************************************
003500 ENVIRONMENT DIVISION.
003600*-----------------------------------------------------------------
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS VALID-METHOD-CHAR IS 'A' THRU 'Z'.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400*****************************************************************
004500 DATA DIVISION.
004600*-----------------------------------------------------------------
004700 FILE SECTION.
004800*****************************************************************
004900 WORKING-STORAGE SECTION.
005000
005100     EXEC SQL INCLUDE SQLCA END-EXEC.
005200
005300     COPY PAYMENT.
005400
005500*    cursors
005600
005700*    list payments for a customer, newest first
005800     EXEC SQL
005900         DECLARE BCURPAY1 CURSOR FOR
006000         SELECT PAYMENT-ID, INVOICE-ID, CUSTOMER-ID,
006100                PAYMENT-AMOUNT, PAYMENT-METHOD, PAYMENT-STATUS,
006200                GATEWAY-TXN-ID, PAYMENT-NOTES, CREATED-AT
006300         FROM SVCBILL.PAYMENT
006400         WHERE CUSTOMER-ID = :PAYMENT-CUSTOMER-ID
006500         ORDER BY CREATED-AT DESC
006600     END-EXEC
006700
006800*    list payments for one invoice
006900     EXEC SQL
007000         DECLARE BCURPAY2 CURSOR FOR
007100         SELECT PAYMENT-ID, INVOICE-ID, CUSTOMER-ID,
007200                PAYMENT-AMOUNT, PAYMENT-METHOD, PAYMENT-STATUS,
007300                GATEWAY-TXN-ID, PAYMENT-NOTES, CREATED-AT
007400         FROM SVCBILL.PAYMENT
007500         WHERE INVOICE-ID = :PAYMENT-INVOICE-ID
007600         ORDER BY CREATED-AT DESC
007700     END-EXEC
007800
007900*    switches
008000 01  MENU-SWITCHES.
008100     05  IS-EXIT-PAYMENT-SUBMENU-SWITCH PIC X(1) VALUE 'N'.
008200         88  IS-EXIT-PAYMENT-SUBMENU             VALUE 'Y'.
008300     05  IS-PAYMENT-FOUND-SWITCH        PIC X(1) VALUE 'N'.
008400         88  IS-PAYMENT-FOUND                    VALUE 'Y'.
008500     05  IS-OWNED-BY-CUSTOMER-SWITCH     PIC X(1) VALUE 'N'.
008600         88  IS-OWNED-BY-CUSTOMER                VALUE 'Y'.
008700     05  FILLER                          PIC X(08) VALUE SPACE.
008800
008900*    working storage data for error routine
009000     COPY Z0900-error-wkstg.
009100
009200*    various generic variables
009300 01  WC-ACCEPT                   PIC X(2)     VALUE SPACE.
009400 01  WE-PAYMENT-AMOUNT           PIC Z,ZZZ,ZZ9.99 VALUE ZERO.
009500 01  W9-PAYMENT-COUNT            PIC S9(5) COMP  VALUE ZERO.
009600
009700*    two views of the running payment count, kept only so the
009800*    shop's habit of an alternate REDEFINES view of a working
009900*    number is honoured here as elsewhere in the suite
010000 01  WR-PAYMENT-COUNT-DISPLAY    PIC 9(05) VALUE ZERO.
010100 01  WR-PAYMENT-COUNT-DISPLAY-X REDEFINES
010200         WR-PAYMENT-COUNT-DISPLAY.
010300     05  WR-PAYMENT-COUNT-HI      PIC 9(03).
010400     05  WR-PAYMENT-COUNT-LO      PIC 9(02).
010500
010600*    accepted key, kept with an alternate REDEFINES view in the
010700*    shop's habitual manner
010800 01  WR-ACCEPT-KEY.
010900     05  WR-ACCEPT-KEY-TEXT       PIC X(36).
011000 01  WR-ACCEPT-KEY-X REDEFINES WR-ACCEPT-KEY.
011100     05  WR-ACCEPT-KEY-FIRST-8    PIC X(08).
011200     05  WR-ACCEPT-KEY-REST       PIC X(28).
011300
011400*    various constants
011500 01  HEADLINE                     PIC X(72)   VALUE ALL '-'.
011600 01  HEADLINE-X REDEFINES HEADLINE.
011700     05  HEADLINE-LEFT            PIC X(36).
011800     05  HEADLINE-RIGHT           PIC X(36).
011900
012000 LINKAGE SECTION.
012100 01  LC-ACCEPT                    PIC X(2)    VALUE SPACE.
012200
012300*****************************************************************
012400 PROCEDURE DIVISION USING LC-ACCEPT.
012500 0000-PAYMENTMENU.
012600
012700*    current source file to error handler
012800     MOVE 'paymentmenu.cbl' TO WC-MSG-SRCFILE
012900
013000     EVALUATE LC-ACCEPT
013100
013200         WHEN '50'
013300             PERFORM M0300-PAYMENT-MENU
013400         WHEN OTHER
013500             DISPLAY 'FEL MENYVAL FRAN HUVUDPROGRAM!'
013600     END-EVALUATE
013700
013800     EXIT PROGRAM
013900     .
014000
014100*****************************************************************
014200 M0300-PAYMENT-MENU.
014300
014400     MOVE 'N' TO IS-EXIT-PAYMENT-SUBMENU-SWITCH
014500     PERFORM M0301-PAYMENT-SUBMENU-PASS
014600         UNTIL IS-EXIT-PAYMENT-SUBMENU
014700     .
014800
014900 M0301-PAYMENT-SUBMENU-PASS.
015000
015100
015200     DISPLAY HEADLINE
015300     DISPLAY 'BETALNINGSHISTORIK'
015400     DISPLAY HEADLINE
015500     DISPLAY 'K - Lista betalningar for en kund'
015600     DISPLAY 'F - Lista betalningar for en faktura'
015700     DISPLAY 'D - Visa en enskild betalning (payment-id)'
015800     DISPLAY SPACE
015900     DISPLAY 'X - Tillbaka till foregaende meny'
016000     DISPLAY HEADLINE
016100     DISPLAY ': ' WITH NO ADVANCING
016200     ACCEPT WC-ACCEPT
016300
016400     EVALUATE FUNCTION UPPER-CASE(WC-ACCEPT)
016500         WHEN 'K'
016600             PERFORM M0310-LIST-PAYMENTS-FOR-CUSTOMER
016700         WHEN 'F'
016800             PERFORM M0315-LIST-PAYMENTS-FOR-INVOICE
016900         WHEN 'D'
017000             PERFORM M0320-PAYMENT-DETAIL
017100         WHEN 'X'
017200             SET IS-EXIT-PAYMENT-SUBMENU TO TRUE
017300             CONTINUE
017400         WHEN OTHER
017500             DISPLAY 'OGILTIGT VAL!'
017600     END-EVALUATE
017700
017800     .
017900
018000
018100*****************************************************************
018200 M0310-LIST-PAYMENTS-FOR-CUSTOMER.
018300
018400     DISPLAY HEADLINE
018500     DISPLAY 'GE KUND-ID (CUSTOMER-ID)'
018600     DISPLAY ': ' WITH NO ADVANCING
018700     ACCEPT PAYMENT-CUSTOMER-ID(1:36)
018800
018900     MOVE ZERO TO W9-PAYMENT-COUNT
019000
019100     DISPLAY HEADLINE
019200     DISPLAY 'PAYMENT-ID                          BELOPP     '
019300             'STATUS'
019400     DISPLAY HEADLINE
019500
019600     EXEC SQL
019700         OPEN BCURPAY1
019800     END-EXEC
019900
020000     EXEC SQL
020100         FETCH BCURPAY1
020200             INTO :PAYMENT-PAYMENT-ID, :PAYMENT-INVOICE-ID,
020300                  :PAYMENT-CUSTOMER-ID, :PAYMENT-PAYMENT-AMOUNT,
020400                  :PAYMENT-METHOD, :PAYMENT-STATUS,
020500                  :PAYMENT-GATEWAY-TXN-ID, :PAYMENT-NOTES,
020600                  :PAYMENT-CREATED-AT
020700     END-EXEC
020800
020900     PERFORM M0311-LIST-ONE-PAYMENT-ROW
021000         UNTIL SQLCODE NOT = ZERO
021100
021200     IF SQLSTATE NOT = "02000"
021300         MOVE SQLCODE            TO WN-MSG-SQLCODE
021400         MOVE 'SVCBILL.PAYMENT'  TO WC-MSG-TBLCURS
021500         MOVE 'M0310-LIST-PAYMENTS-FOR-CUSTOMER'
021600                                 TO WC-MSG-PARA
021700         PERFORM Z0900-ERROR-ROUTINE THRU
021800          Z0900-ERROR-ROUTINE-EXIT
021900     END-IF
022000
022100     EXEC SQL
022200         CLOSE BCURPAY1
022300     END-EXEC
022400
022500     MOVE W9-PAYMENT-COUNT TO WR-PAYMENT-COUNT-DISPLAY
022600
022700     DISPLAY HEADLINE
022800     DISPLAY 'ANTAL BETALNINGAR: ' WR-PAYMENT-COUNT-DISPLAY
022900     DISPLAY SPACE
023000     DISPLAY 'TRYCK <ENTER> FOR ATT FORTSATTA...'
023100     ACCEPT WC-ACCEPT
023200     .
023300
023400*****************************************************************
023500 M0311-LIST-ONE-PAYMENT-ROW.
023600
023700     MOVE PAYMENT-PAYMENT-AMOUNT TO WE-PAYMENT-AMOUNT
023800     DISPLAY PAYMENT-PAYMENT-ID '  ' WE-PAYMENT-AMOUNT
023900             '  ' PAYMENT-STATUS
024000     ADD 1 TO W9-PAYMENT-COUNT
024100
024200     EXEC SQL
024300     FETCH BCURPAY1
024400         INTO :PAYMENT-PAYMENT-ID, :PAYMENT-INVOICE-ID,
024500              :PAYMENT-CUSTOMER-ID, :PAYMENT-PAYMENT-AMOUNT,
024600              :PAYMENT-METHOD, :PAYMENT-STATUS,
024700              :PAYMENT-GATEWAY-TXN-ID, :PAYMENT-NOTES,
024800              :PAYMENT-CREATED-AT
024900     END-EXEC
025000     .
025100
025200*****************************************************************
025300 M0315-LIST-PAYMENTS-FOR-INVOICE.
025400
025500     DISPLAY HEADLINE
025600     DISPLAY 'GE FAKTURANUMMER (INVOICE-ID)'
025700     DISPLAY ': ' WITH NO ADVANCING
025800     ACCEPT PAYMENT-INVOICE-ID(1:36)
025900
026000     DISPLAY HEADLINE
026100     DISPLAY 'PAYMENT-ID                          BELOPP     '
026200             'STATUS'
026300     DISPLAY HEADLINE
026400
026500     EXEC SQL
026600         OPEN BCURPAY2
026700     END-EXEC
026800
026900     EXEC SQL
027000         FETCH BCURPAY2
027100             INTO :PAYMENT-PAYMENT-ID, :PAYMENT-INVOICE-ID,
027200                  :PAYMENT-CUSTOMER-ID, :PAYMENT-PAYMENT-AMOUNT,
027300                  :PAYMENT-METHOD, :PAYMENT-STATUS,
027400                  :PAYMENT-GATEWAY-TXN-ID, :PAYMENT-NOTES,
027500                  :PAYMENT-CREATED-AT
027600     END-EXEC
027700
027800     PERFORM M0316-LIST-ONE-PAYMENT-BY-INVOICE
027900         UNTIL SQLCODE NOT = ZERO
028000
028100     IF SQLSTATE NOT = "02000"
028200         MOVE SQLCODE            TO WN-MSG-SQLCODE
028300         MOVE 'SVCBILL.PAYMENT'  TO WC-MSG-TBLCURS
028400         MOVE 'M0315-LIST-PAYMENTS-FOR-INVOICE'
028500                                 TO WC-MSG-PARA
028600         PERFORM Z0900-ERROR-ROUTINE THRU
028700          Z0900-ERROR-ROUTINE-EXIT
028800     END-IF
028900
029000     EXEC SQL
029100         CLOSE BCURPAY2
029200     END-EXEC
029300
029400     DISPLAY SPACE
029500     DISPLAY 'TRYCK <ENTER> FOR ATT FORTSATTA...'
029600     ACCEPT WC-ACCEPT
029700     .
029800
029900*****************************************************************
030000 M0316-LIST-ONE-PAYMENT-BY-INVOICE.
030100
030200     MOVE PAYMENT-PAYMENT-AMOUNT TO WE-PAYMENT-AMOUNT
030300     DISPLAY PAYMENT-PAYMENT-ID '  ' WE-PAYMENT-AMOUNT
030400             '  ' PAYMENT-STATUS
030500
030600     EXEC SQL
030700     FETCH BCURPAY2
030800         INTO :PAYMENT-PAYMENT-ID, :PAYMENT-INVOICE-ID,
030900              :PAYMENT-CUSTOMER-ID, :PAYMENT-PAYMENT-AMOUNT,
031000              :PAYMENT-METHOD, :PAYMENT-STATUS,
031100              :PAYMENT-GATEWAY-TXN-ID, :PAYMENT-NOTES,
031200              :PAYMENT-CREATED-AT
031300     END-EXEC
031400     .
031500
031600*****************************************************************
031700 M0320-PAYMENT-DETAIL.
031800
031900     DISPLAY HEADLINE
032000     DISPLAY 'GE PAYMENT-ID'
032100     DISPLAY ': ' WITH NO ADVANCING
032200     ACCEPT WR-ACCEPT-KEY
032300     MOVE WR-ACCEPT-KEY-TEXT TO PAYMENT-PAYMENT-ID
032400
032500     MOVE 'N' TO IS-PAYMENT-FOUND-SWITCH
032600
032700     EXEC SQL
032800         SELECT INVOICE-ID, CUSTOMER-ID, PAYMENT-AMOUNT,
032900                PAYMENT-METHOD, PAYMENT-STATUS, GATEWAY-TXN-ID,
033000                PAYMENT-NOTES, CREATED-AT
033100             INTO :PAYMENT-INVOICE-ID, :PAYMENT-CUSTOMER-ID,
033200                  :PAYMENT-PAYMENT-AMOUNT, :PAYMENT-METHOD,
033300                  :PAYMENT-STATUS, :PAYMENT-GATEWAY-TXN-ID,
033400                  :PAYMENT-NOTES, :PAYMENT-CREATED-AT
033500             FROM SVCBILL.PAYMENT
033600             WHERE PAYMENT-ID = :PAYMENT-PAYMENT-ID
033700     END-EXEC
033800
033900     IF SQLSTATE = "00000"
034000         SET IS-PAYMENT-FOUND TO TRUE
034100     ELSE
034200         IF SQLSTATE NOT = "02000"
034300             MOVE SQLCODE            TO WN-MSG-SQLCODE
034400             MOVE 'SVCBILL.PAYMENT'  TO WC-MSG-TBLCURS
034500             MOVE 'M0320-PAYMENT-DETAIL' TO WC-MSG-PARA
034600             PERFORM Z0900-ERROR-ROUTINE THRU
034700          Z0900-ERROR-ROUTINE-EXIT
034800         END-IF
034900     END-IF
035000
035100     IF IS-PAYMENT-FOUND
035200         PERFORM M0321-CONFIRM-OWNERSHIP
035300         IF IS-OWNED-BY-CUSTOMER
035400
035500             MOVE PAYMENT-PAYMENT-AMOUNT TO WE-PAYMENT-AMOUNT
035600             DISPLAY HEADLINE
035700             DISPLAY 'BETALNING: ' PAYMENT-PAYMENT-ID
035800             DISPLAY 'FAKTURA:   ' PAYMENT-INVOICE-ID
035900             DISPLAY 'KUND:      ' PAYMENT-CUSTOMER-ID
036000             DISPLAY 'BELOPP:    ' WE-PAYMENT-AMOUNT
036100             DISPLAY 'METOD:     ' PAYMENT-METHOD
036200             DISPLAY 'STATUS:    ' PAYMENT-STATUS
036300             DISPLAY 'GATEWAY-ID:' PAYMENT-GATEWAY-TXN-ID
036400             DISPLAY HEADLINE
036500
036600         ELSE
036700             DISPLAY 'BETALNINGEN TILLHOR INTE UPPGIVEN KUND!'
036800         END-IF
036900     ELSE
037000         DISPLAY 'INGEN SADAN BETALNING HITTADES!'
037100     END-IF
037200
037300     DISPLAY SPACE
037400     DISPLAY 'TRYCK <ENTER> FOR ATT FORTSATTA...'
037500     ACCEPT WC-ACCEPT
037600     .
037700
037800*****************************************************************
037900*    M0321-CONFIRM-OWNERSHIP - REFUSES TO DISPLAY A PAYMENT ROW
038000*    UNTIL THE OPERATOR PROVES THE CUSTOMER-ID (SAME CHECK AS
038100*    INVOICEMENU.CBL'S M0215-CONFIRM-OWNERSHIP).
038200*****************************************************************
038300 M0321-CONFIRM-OWNERSHIP.
038400
038500     MOVE 'N' TO IS-OWNED-BY-CUSTOMER-SWITCH
038600
038700     DISPLAY 'BEKRAFTA KUND-ID (CUSTOMER-ID) FOR BETALNINGEN'
038800     MOVE SPACE TO WR-ACCEPT-KEY
038900     DISPLAY 'GE KUND-ID: ' WITH NO ADVANCING
039000     ACCEPT WR-ACCEPT-KEY
039100
039200     IF WR-ACCEPT-KEY-TEXT = PAYMENT-CUSTOMER-ID
039300         SET IS-OWNED-BY-CUSTOMER TO TRUE
039400     END-IF
039500     .
039600
039700*****************************************************************
039800 Z0900-ERROR-ROUTINE.
039900*    DB2 CONNECTION LOST IS UNRECOVERABLE HERE - SKIP THE
040000*    NORMAL TABLE/CURSOR TRAIL AND GO STRAIGHT TO THE EXIT.
040100    IF WN-MSG-SQLCODE = -924 OR WN-MSG-SQLCODE = -30081
040200        DISPLAY 'SVCBILL - DB2 CONNECTION LOST, SE OPERATOR'
040300        GO TO Z0900-ERROR-ROUTINE-EXIT
040400    END-IF
040500
040600
040700*    requires the ending dot (and no extension)!
040800     COPY Z0900-error-routine.
040900     .
041000
041100*****************************************************************
041200 Z0900-ERROR-ROUTINE-EXIT.
041300    EXIT.
041400
041500*****************************************************************
