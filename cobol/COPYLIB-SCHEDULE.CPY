000100*****************************************************************
000200*  COPYLIB-SCHEDULE.CPY
000300*  DB2 table declare and host-variable record for a promised
000400*  future payment against an invoice.  SCHEDULEMENU writes this
000500*  row; PAYMENT-ID stays spaces until some later run realizes the
000600*  promise as an actual PAYMENT row (that realization step is not
000700*  part of this phase - see the shop's own change-log note below).
000800*****************************************************************
000900
001000     EXEC SQL DECLARE SVCBILL.SCHEDULE TABLE
001100     (
001200        SCHEDULE-ID                    CHAR (36)
001300                                       NOT NULL,
001400        INVOICE-ID                     CHAR (36)
001500                                       NOT NULL,
001600        CUSTOMER-ID                    CHAR (36)
001700                                       NOT NULL,
001800        SCHEDULE-AMOUNT                DECIMAL (10, 2)
001900                                       NOT NULL,
002000        SCHEDULED-DATE                 DECIMAL (8, 0)
002100                                       NOT NULL,
002200        SCHEDULE-STATUS                CHAR (10)
002300                                       NOT NULL,
002400        SCHEDULE-NOTES                 VARCHAR (200),
002500        PAYMENT-ID                     CHAR (36),
002600        CREATED-AT                     DECIMAL (14, 0)
002700                                       NOT NULL,
002800        UPDATED-AT                     DECIMAL (14, 0)
002900                                       NOT NULL
003000     )
003100     END-EXEC.
003200
003300 01  SCHEDULE.
003400     03  SCHEDULE-SCHEDULE-ID         PIC X(36).
003500     03  SCHEDULE-INVOICE-ID          PIC X(36).
003600     03  SCHEDULE-CUSTOMER-ID         PIC X(36).
003700     03  SCHEDULE-SCHEDULE-AMOUNT     PIC S9(8)V99 COMP-3.
003800     03  SCHEDULE-SCHEDULED-DATE      PIC 9(08).
003900     03  SCHEDULE-SCHEDULED-DATE-X REDEFINES
004000         SCHEDULE-SCHEDULED-DATE.
004100         05  SCHEDULE-SCHED-CCYY      PIC 9(04).
004200         05  SCHEDULE-SCHED-MM        PIC 9(02).
004300         05  SCHEDULE-SCHED-DD        PIC 9(02).
004400     03  SCHEDULE-STATUS              PIC X(10).
004500         88  SCHEDULE-IS-SCHEDULED        VALUE 'SCHEDULED'.
004600         88  SCHEDULE-IS-PROCESSED        VALUE 'PROCESSED'.
004700         88  SCHEDULE-IS-CANCELLED        VALUE 'CANCELLED'.
004800         88  SCHEDULE-IS-FAILED           VALUE 'FAILED'.
004900     03  SCHEDULE-NOTES               PIC X(200).
005000     03  SCHEDULE-PAYMENT-ID          PIC X(36).
005100     03  SCHEDULE-CREATED-AT          PIC 9(14).
005200     03  SCHEDULE-UPDATED-AT          PIC 9(14).
005300     03  FILLER                       PIC X(10).
