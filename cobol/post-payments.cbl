000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. POST-PAYMENTS.
000400 AUTHOR. B KALLSTROM.
000500 INSTALLATION. PBS DATA - SERVICE BILLING.
000600 DATE-WRITTEN. 2015-12-09.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED.
000900*****************************************************************
001000*  CHANGE LOG
001100*----------------------------------------------------------------
001200*  2015-12-09  BK   0405  INITIAL VERSION - BATCH PAYMENT POSTING,  CR0405
001300*                         ADAPTED FROM READBG.CBL (THE OLD
001400*                         BANKGIRO PAYMENT-FILE READER) - REPLACES
001500*                         THE BANKGIRO TRANCODE SET WITH A SINGLE
001600*                         'P' PAYMENT-REQUEST RECORD AND AN 'E'
001700*                         TRAILER.
001800*  2016-01-08  SS   0250  YEAR 2000 REVIEW - CREATED-AT IS A        CR0250
001900*                         FOURTEEN DIGIT TIMESTAMP, CONFIRMED OK.
002000*  2016-02-18  PB   0244  ADDED 210-CHECK-OWNERSHIP - A PAYMENT     CR0244
002100*                         REQUEST MUST CARRY THE SAME CUSTOMER-ID
002200*                         AS THE INVOICE IT PAYS, OR IT IS
002300*                         REJECTED (SAME RULE AS INVOICEMENU'S
002400*                         M0215-CONFIRM-OWNERSHIP).
002500*  2017-09-14  RH   0330  ADDED 210-ROLL-FORWARD-INVOICE - PAID     CR0330
002600*                         AND BALANCE ARE NOW RECALCULATED FROM
002700*                         THE PAYMENT TABLE, NOT JUST BUMPED BY
002800*                         THE ONE REQUEST BEING POSTED, SO A
002900*                         RERUN AFTER A CRASH CANNOT DOUBLE COUNT.
003000*  2021-01-08  PB   0350  PAYMENT AMOUNT MUST BE > 0 AND MAY NOT    CR0350
003100*                         EXCEED THE INVOICE'S CURRENT BALANCE -
003200*                         BILLING DEPT WAS SEEING OVERPAYMENTS.
003300*  2021-06-02  PB   0357  GAVE Z0900-ERROR-ROUTINE A PROPER EXIT    CR0357
003400*                         PARAGRAPH AND A GO TO FOR A LOST DB2
003500*                         CONNECTION, SAME AS THE OTHER SVCBILL
003600*                         PROGRAMS AFTER THE STRUCTURE AUDIT.
003700*  2021-06-09  PB   0358  SQUARED UP A COLUMN SLIP IN THE NEW       CR0358
003800*                         Z0900-ERROR-ROUTINE-EXIT HEADER (LABEL
003900*                         WAS JAMMED AGAINST THE SEQUENCE NUMBER,
004000*                         NO AREA A).
004100*****************************************************************
004200 ENVIRONMENT DIVISION.
004300*-----------------------------------------------------------------
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS VALID-TRANCODE IS 'P' 'E'.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT PAYMENT-REQUEST-FILE ASSIGN TO 'PAYREQ.DAT'
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS INFIL-FS.
005400
005500     SELECT PAYMENT-REJECT-FILE ASSIGN TO 'PAYREJ.DAT'
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS FELFIL-FS.
005800
005900*****************************************************************
006000 DATA DIVISION.
006100*-----------------------------------------------------------------
006200 FILE SECTION.
006300 FD  PAYMENT-REQUEST-FILE.
006400 01  PR-RECORD                       PIC X(120).
006500
006600 01  PR-PAYMENT-VIEW REDEFINES PR-RECORD.
006700     05  PR-P-TRANCODE                PIC X(02).
006800     05  PR-P-INVOICE-ID              PIC X(36).
006900     05  PR-P-CUSTOMER-ID             PIC X(36).
007000     05  PR-P-PAYMENT-AMOUNT          PIC 9(08)V99.
007100     05  PR-P-PAYMENT-METHOD          PIC X(15).
007200     05  PR-P-GATEWAY-TXN-ID          PIC X(21).
007300
007400 01  PR-END-VIEW REDEFINES PR-RECORD.
007500     05  PR-E-TRANCODE                PIC X(02).
007600     05  PR-E-PAYMENT-COUNT           PIC 9(07).
007700     05  FILLER                       PIC X(111).
007800
007900 FD  PAYMENT-REJECT-FILE.
008000 01  PJ-REJECT-RECORD                 PIC X(80).
008100
008200*****************************************************************
008300 WORKING-STORAGE SECTION.
008400
008500     EXEC SQL INCLUDE SQLCA END-EXEC.
008600
008700     COPY INVOICE.
008800
008900     COPY PAYMENT.
009000
009100*    switches
009200 01  SWITCHES.
009300     05  END-OF-FILE-SWITCH          PIC X(1) VALUE 'N'.
009400         88  EOF                              VALUE 'Y'.
009500     05  IS-REQUEST-VALID-SWITCH     PIC X(1) VALUE 'Y'.
009600         88  IS-REQUEST-VALID                 VALUE 'Y'.
009700     05  IS-INVOICE-ON-FILE-SWITCH   PIC X(1) VALUE 'N'.
009800         88  IS-INVOICE-ON-FILE               VALUE 'Y'.
009900     05  IS-OWNED-BY-CUSTOMER-SWITCH PIC X(1) VALUE 'N'.
010000         88  IS-OWNED-BY-CUSTOMER             VALUE 'Y'.
010100     05  IS-AMOUNT-VALID-SWITCH      PIC X(1) VALUE 'N'.
010200         88  IS-AMOUNT-VALID                  VALUE 'Y'.
010300     05  FILLER                      PIC X(05) VALUE SPACE.
010400
010500 01  FILE-STATUS-FIELDS.
010600     05  INFIL-FS                    PIC XX.
010700         88  INFIL-SUCCESSFUL             VALUE '00'.
010800     05  FELFIL-FS                   PIC XX.
010900         88  FELFIL-SUCCESSFUL            VALUE '00'.
011000     05  FILLER                      PIC X(06) VALUE SPACE.
011100
011200*    counters
011300 01  COUNTS-FIELDS.
011400     05  W9-PAYMENT-COUNT            PIC S9(7) COMP VALUE ZERO.
011500     05  W9-REJECT-COUNT             PIC S9(7) COMP VALUE ZERO.
011600     05  W9-END-COUNT                PIC S9(7) COMP VALUE ZERO.
011700     05  FILLER                      PIC X(05) VALUE SPACE.
011800
011900*    running control totals for the invoice being posted, and
012000*    the paid/balance recomputed by 210-ROLL-FORWARD-INVOICE
012100 01  W9-PAID-TOTAL                   PIC S9(8)V99 COMP-3
012200                                              VALUE ZERO.
012300
012400*    working numbers for the payment-id generator
012500 01  WR-TODAY-DATE.
012600     05  WD-TODAY-CCYY               PIC 9(04).
012700     05  WD-TODAY-MM                 PIC 9(02).
012800     05  WD-TODAY-DD                 PIC 9(02).
012900 01  WR-TODAY-DATE-X REDEFINES WR-TODAY-DATE
013000                             PIC 9(08).
013100
013200 01  WR-TODAY-CLOCK.
013300     05  WT-TODAY-HH                 PIC 9(02).
013400     05  WT-TODAY-MM                 PIC 9(02).
013500     05  WT-TODAY-SS                 PIC 9(02).
013600     05  WT-TODAY-TT                 PIC 9(02).
013700 01  WR-TODAY-CLOCK-X REDEFINES WR-TODAY-CLOCK
013800                             PIC 9(08).
013900
014000 01  W9-STAMP-SEED                   PIC S9(16) COMP VALUE ZERO.
014100 01  WR-NEW-PAYMENT-ID.
014200     05  FILLER                      PIC X(4)  VALUE 'PMT-'.
014300     05  WN-NEW-PAYMENT-STAMP        PIC 9(16).
014400     05  FILLER                      PIC X(16) VALUE SPACE.
014500
014600     COPY Z0900-error-wkstg.
014700
014800*    various constants
014900 01  HEADLINE                        PIC X(72)  VALUE ALL '-'.
015000
015100*****************************************************************
015200 PROCEDURE DIVISION.
015300 000-POST-PAYMENTS.
015400
015500     MOVE 'post-payments.cbl' TO WC-MSG-SRCFILE
015600
015700     PERFORM A0100-INIT
015800     PERFORM B0100-PROCESS-REQUESTS UNTIL EOF
015900     PERFORM Z0100-EXIT-APPLICATION
016000
016100     GOBACK
016200     .
016300
016400*****************************************************************
016500 A0100-INIT.
016600
016700     MOVE 'N' TO END-OF-FILE-SWITCH
016800     MOVE ZERO TO W9-PAYMENT-COUNT, W9-REJECT-COUNT, W9-END-COUNT
016900
017000     OPEN OUTPUT PAYMENT-REJECT-FILE
017100          INPUT  PAYMENT-REQUEST-FILE
017200
017300     IF INFIL-SUCCESSFUL
017400         READ PAYMENT-REQUEST-FILE
017500             AT END SET EOF TO TRUE
017600         END-READ
017700     ELSE
017800         SET EOF TO TRUE
017900         DISPLAY 'POST-PAYMENTS: INDATA FILE ERROR'
018000     END-IF
018100     .
018200
018300*****************************************************************
018400 B0100-PROCESS-REQUESTS.
018500
018600     MOVE 'Y' TO IS-REQUEST-VALID-SWITCH
018700
018800     EVALUATE TRUE
018900         WHEN PR-P-TRANCODE = 'P'
019000             PERFORM B0110-POST-ONE-PAYMENT
019100         WHEN PR-E-TRANCODE = 'E'
019200             PERFORM B0190-CHECK-END-TOTAL
019300         WHEN OTHER
019400             MOVE ' *** OKAND TRANCODE I INDATAFIL'
019500                 TO PJ-REJECT-RECORD
019600             PERFORM Z0190-WRITE-REJECT
019700     END-EVALUATE
019800
019900     READ PAYMENT-REQUEST-FILE
020000         AT END SET EOF TO TRUE
020100     END-READ
020200     .
020300
020400*****************************************************************
020500*    B0110-POST-ONE-PAYMENT - VALIDATES ONE PAYMENT REQUEST
020600*    (INVOICE ON FILE, OWNERSHIP, AMOUNT WITHIN BALANCE) AND, IF
020700*    ALL THREE CHECKS PASS, WRITES THE PAYMENT ROW AND ROLLS THE
020800*    INVOICE HEADER FORWARD (BUSINESS RULES 4, 5 AND 8).
020900*****************************************************************
021000 B0110-POST-ONE-PAYMENT.
021100
021200     MOVE 'N' TO IS-INVOICE-ON-FILE-SWITCH
021300     MOVE 'N' TO IS-OWNED-BY-CUSTOMER-SWITCH
021400     MOVE 'N' TO IS-AMOUNT-VALID-SWITCH
021500
021600     MOVE PR-P-INVOICE-ID     TO INVOICE-INVOICE-ID
021700     PERFORM B0210-CHECK-INVOICE-NUMBER
021800
021900     IF NOT IS-INVOICE-ON-FILE
022000         MOVE ' *** OKAND INVOICE-ID I BETALNINGSPOST'
022100             TO PJ-REJECT-RECORD
022200         PERFORM Z0190-WRITE-REJECT
022300     ELSE
022400         PERFORM B0220-CHECK-OWNERSHIP
022500         IF NOT IS-OWNED-BY-CUSTOMER
022600             MOVE ' *** CUSTOMER-ID STAMMER INTE MED FAKTURAN'
022700                 TO PJ-REJECT-RECORD
022800             PERFORM Z0190-WRITE-REJECT
022900         ELSE
023000             PERFORM B0230-VALIDATE-PAYMENT-AMOUNT
023100             IF NOT IS-AMOUNT-VALID
023200                 MOVE ' *** BELOPP MASTE VARA > 0 OCH <= SALDO'
023300                     TO PJ-REJECT-RECORD
023400                 PERFORM Z0190-WRITE-REJECT
023500             ELSE
023600                 PERFORM B0240-WRITE-PAYMENT-ROW
023700                 PERFORM B0250-ROLL-FORWARD-INVOICE
023800                 ADD 1 TO W9-PAYMENT-COUNT
023900             END-IF
024000         END-IF
024100     END-IF
024200     .
024300
024400*****************************************************************
024500 B0210-CHECK-INVOICE-NUMBER.
024600
024700     EXEC SQL
024800         SELECT CUSTOMER-ID, TOTAL-AMOUNT, PAID-AMOUNT,
024900                BALANCE-AMOUNT, INVOICE-STATUS
025000             INTO :INVOICE-CUSTOMER-ID, :INVOICE-TOTAL-AMOUNT,
025100                  :INVOICE-PAID-AMOUNT, :INVOICE-BALANCE-AMOUNT,
025200                  :INVOICE-STATUS
025300             FROM SVCBILL.INVOICE
025400             WHERE INVOICE-ID = :INVOICE-INVOICE-ID
025500     END-EXEC
025600
025700     IF SQLSTATE = "00000"
025800         SET IS-INVOICE-ON-FILE TO TRUE
025900     ELSE
026000         IF SQLSTATE NOT = "02000"
026100             MOVE SQLCODE            TO WN-MSG-SQLCODE
026200             MOVE 'SVCBILL.INVOICE'   TO WC-MSG-TBLCURS
026300             MOVE 'B0210-CHECK-INVOICE-NUMBER' TO WC-MSG-PARA
026400             PERFORM Z0900-ERROR-ROUTINE THRU
026500          Z0900-ERROR-ROUTINE-EXIT
026600         END-IF
026700     END-IF
026800     .
026900
027000*****************************************************************
027100*    B0220-CHECK-OWNERSHIP - THE CUSTOMER-ID ON THE PAYMENT
027200*    REQUEST MUST MATCH THE CUSTOMER-ID ALREADY ON THE INVOICE.
027300*****************************************************************
027400 B0220-CHECK-OWNERSHIP.
027500
027600     IF PR-P-CUSTOMER-ID = INVOICE-CUSTOMER-ID
027700         SET IS-OWNED-BY-CUSTOMER TO TRUE
027800     END-IF
027900     .
028000
028100*****************************************************************
028200*    B0230-VALIDATE-PAYMENT-AMOUNT - BUSINESS RULE 4/8 - AMOUNT
028300*    MUST BE STRICTLY POSITIVE AND MAY NOT EXCEED THE INVOICE'S
028400*    CURRENT BALANCE-AMOUNT.
028500*****************************************************************
028600 B0230-VALIDATE-PAYMENT-AMOUNT.
028700
028800     IF PR-P-PAYMENT-AMOUNT > ZERO
028900        AND PR-P-PAYMENT-AMOUNT <= INVOICE-BALANCE-AMOUNT
029000         SET IS-AMOUNT-VALID TO TRUE
029100     END-IF
029200     .
029300
029400*****************************************************************
029500 B0240-WRITE-PAYMENT-ROW.
029600
029700     PERFORM B0217-GENERATE-PAYMENT-ID
029800
029900     MOVE PR-P-INVOICE-ID        TO PAYMENT-INVOICE-ID
030000     MOVE PR-P-CUSTOMER-ID       TO PAYMENT-CUSTOMER-ID
030100     MOVE PR-P-PAYMENT-AMOUNT    TO PAYMENT-PAYMENT-AMOUNT
030200     MOVE PR-P-PAYMENT-METHOD    TO PAYMENT-METHOD
030300     MOVE 'SUCCESS'              TO PAYMENT-STATUS
030400     MOVE PR-P-GATEWAY-TXN-ID    TO PAYMENT-GATEWAY-TXN-ID
030500     MOVE SPACE                  TO PAYMENT-NOTES
030600
030700     ACCEPT WR-TODAY-DATE  FROM DATE YYYYMMDD
030800     ACCEPT WR-TODAY-CLOCK FROM TIME
030900     COMPUTE PAYMENT-CREATED-AT =
031000         (WR-TODAY-DATE-X * 1000000) + (WR-TODAY-CLOCK-X / 100)
031100
031200     EXEC SQL
031300         INSERT INTO SVCBILL.PAYMENT
031400         VALUES (:PAYMENT-PAYMENT-ID, :PAYMENT-INVOICE-ID,
031500                 :PAYMENT-CUSTOMER-ID, :PAYMENT-PAYMENT-AMOUNT,
031600                 :PAYMENT-METHOD, :PAYMENT-STATUS,
031700                 :PAYMENT-GATEWAY-TXN-ID, :PAYMENT-NOTES,
031800                 :PAYMENT-CREATED-AT)
031900     END-EXEC
032000
032100     IF SQLCODE NOT = ZERO
032200         MOVE ' *** DB2 INSERT PAYMENT MISSLYCKADES'
032300             TO PJ-REJECT-RECORD
032400         PERFORM Z0190-WRITE-REJECT
032500
032600         MOVE SQLCODE            TO WN-MSG-SQLCODE
032700         MOVE 'SVCBILL.PAYMENT'  TO WC-MSG-TBLCURS
032800         MOVE 'B0240-WRITE-PAYMENT-ROW' TO WC-MSG-PARA
032900         PERFORM Z0900-ERROR-ROUTINE THRU
033000          Z0900-ERROR-ROUTINE-EXIT
033100     END-IF
033200     .
033300
033400*****************************************************************
033500*    B0250-ROLL-FORWARD-INVOICE - BUSINESS RULE 5 - PAID-AMOUNT
033600*    IS SUMMED FROM SVCBILL.PAYMENT (NOT JUST BUMPED BY THIS ONE
033700*    REQUEST) SO A RERUN AFTER A CRASH CANNOT DOUBLE-COUNT.
033800*    BALANCE-AMOUNT IS FLOORED AT ZERO; STATUS MOVES TO
033900*    PARTIALLY_PAID WHILE 0 < PAID < TOTAL, OR TO PAID ONCE
034000*    PAID >= TOTAL.
034100*****************************************************************
034200 B0250-ROLL-FORWARD-INVOICE.
034300
034400     MOVE ZERO TO W9-PAID-TOTAL
034500
034600     EXEC SQL
034700         SELECT SUM(PAYMENT-AMOUNT)
034800             INTO :W9-PAID-TOTAL
034900             FROM SVCBILL.PAYMENT
035000             WHERE INVOICE-ID = :INVOICE-INVOICE-ID
035100               AND PAYMENT-STATUS = 'SUCCESS'
035200     END-EXEC
035300
035400     MOVE W9-PAID-TOTAL TO INVOICE-PAID-AMOUNT
035500
035600     COMPUTE INVOICE-BALANCE-AMOUNT =
035700         INVOICE-TOTAL-AMOUNT - INVOICE-PAID-AMOUNT
035800     IF INVOICE-BALANCE-AMOUNT < ZERO
035900         MOVE ZERO TO INVOICE-BALANCE-AMOUNT
036000     END-IF
036100
036200     IF INVOICE-PAID-AMOUNT >= INVOICE-TOTAL-AMOUNT
036300         MOVE 'PAID' TO INVOICE-STATUS
036400     ELSE
036500         IF INVOICE-PAID-AMOUNT > ZERO
036600             MOVE 'PARTIALLY_PAID' TO INVOICE-STATUS
036700         END-IF
036800     END-IF
036900
037000     EXEC SQL
037100         UPDATE SVCBILL.INVOICE
037200         SET PAID-AMOUNT = :INVOICE-PAID-AMOUNT,
037300             BALANCE-AMOUNT = :INVOICE-BALANCE-AMOUNT,
037400             INVOICE-STATUS = :INVOICE-STATUS
037500         WHERE INVOICE-ID = :INVOICE-INVOICE-ID
037600     END-EXEC
037700
037800     IF SQLCODE NOT = ZERO
037900         MOVE SQLCODE            TO WN-MSG-SQLCODE
038000         MOVE 'SVCBILL.INVOICE'  TO WC-MSG-TBLCURS
038100         MOVE 'B0250-ROLL-FORWARD-INVOICE' TO WC-MSG-PARA
038200         PERFORM Z0900-ERROR-ROUTINE THRU
038300          Z0900-ERROR-ROUTINE-EXIT
038400     END-IF
038500     .
038600
038700*****************************************************************
038800 B0217-GENERATE-PAYMENT-ID.
038900
039000     ACCEPT WR-TODAY-DATE  FROM DATE YYYYMMDD
039100     ACCEPT WR-TODAY-CLOCK FROM TIME
039200
039300     COMPUTE W9-STAMP-SEED =
039400         (WR-TODAY-DATE-X * 100000000) + WR-TODAY-CLOCK-X
039500
039600     MOVE W9-STAMP-SEED       TO WN-NEW-PAYMENT-STAMP
039700     MOVE WR-NEW-PAYMENT-ID   TO PAYMENT-PAYMENT-ID
039800     .
039900
040000*****************************************************************
040100 B0190-CHECK-END-TOTAL.
040200
040300     IF PR-E-PAYMENT-COUNT NOT = W9-PAYMENT-COUNT
040400         MOVE ' *** ANTAL BETALNINGAR STAMMER INTE MED E-POST'
040500             TO PJ-REJECT-RECORD
040600         PERFORM Z0190-WRITE-REJECT
040700     END-IF
040800
040900     ADD 1 TO W9-END-COUNT
041000     .
041100
041200*****************************************************************
041300 Z0190-WRITE-REJECT.
041400
041500     WRITE PJ-REJECT-RECORD
041600     MOVE PR-RECORD TO PJ-REJECT-RECORD(1:80)
041700     WRITE PJ-REJECT-RECORD
041800     ADD 1 TO W9-REJECT-COUNT
041900     .
042000
042100*****************************************************************
042200 Z0100-EXIT-APPLICATION.
042300
042400     CLOSE PAYMENT-REQUEST-FILE PAYMENT-REJECT-FILE
042500
042600     DISPLAY HEADLINE
042700     DISPLAY 'POST-PAYMENTS - KORNING KLAR'
042800     DISPLAY 'BETALNINGAR BOKFORDA: ' W9-PAYMENT-COUNT
042900     DISPLAY 'AVVISADE POSTER:      ' W9-REJECT-COUNT
043000     DISPLAY HEADLINE
043100     .
043200
043300*****************************************************************
043400 Z0900-ERROR-ROUTINE.
043500*    DB2 CONNECTION LOST IS UNRECOVERABLE HERE - SKIP THE
043600*    NORMAL TABLE/CURSOR TRAIL AND GO STRAIGHT TO THE EXIT.
043700    IF WN-MSG-SQLCODE = -924 OR WN-MSG-SQLCODE = -30081
043800        DISPLAY 'SVCBILL - DB2 CONNECTION LOST, SE OPERATOR'
043900        GO TO Z0900-ERROR-ROUTINE-EXIT
044000    END-IF
044100
044200
044300*    requires the ending dot (and no extension)!
044400     COPY Z0900-error-routine.
044500     .
044600
044700*****************************************************************
044800 Z0900-ERROR-ROUTINE-EXIT.
044900    EXIT.
045000
045100*****************************************************************
