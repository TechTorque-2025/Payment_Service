000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. SCHEDULEMENU IS INITIAL.
000400 AUTHOR. R HOLM.
000500 INSTALLATION. PBS DATA - SERVICE BILLING.
000600 DATE-WRITTEN. 2015-12-02.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED.
000900*****************************************************************
001000*  CHANGE LOG
001100*----------------------------------------------------------------
001200*  2015-12-02  RH   0403  INITIAL VERSION - SCHEDULE A FUTURE       CR0403
001300*                         PAYMENT AGAINST AN INVOICE AND LIST A
001400*                         CUSTOMER'S SCHEDULED PAYMENTS, STYLED
001500*                         AFTER SERVICEMENU.CBL.
001600*  2016-01-08  SS   0250  YEAR 2000 REVIEW - SCHEDULED-DATE IS A    CR0250
001700*                         FOUR DIGIT CCYY, CONFIRMED OK.
001800*  2016-02-18  PB   0244  ADDED M0415/M0416 VALIDATION - BILLING    CR0244
001900*                         DEPT REJECTED SEVERAL SCHEDULES THAT
002000*                         EXCEEDED THE INVOICE BALANCE OR CARRIED
002100*                         A PAST SCHEDULED-DATE.
002200*  2019-09-30  RH   0301  SCHEDULE-ID NOW GENERATED FROM THE        CR0301
002300*                         SYSTEM CLOCK RATHER THAN LEFT FOR THE
002400*                         OPERATOR TO KEY IN.
002500*  2021-05-11  PB   0355  ADDED M0411-CONFIRM-OWNERSHIP - AUDIT     CR0355
002600*                         FOUND A SCHEDULE COULD BE BOOKED AGAINST
002700*                         ANY INVOICE-ID WITHOUT PROVING THE
002800*                         CUSTOMER-ID; ALSO CORRECTED THE
002900*                         SVCBILL.INVOICE SELECT TO NAME THE
003000*                         COLUMN INVOICE-STATUS (WAS MISCODED
003100*                         AS BARE STATUS).
003200*  2021-06-02  PB   0357  GAVE Z0900-ERROR-ROUTINE A PROPER EXIT    CR0357
003300*                         PARAGRAPH AND A GO TO FOR A LOST DB2
003400*                         CONNECTION, SAME AS THE OTHER SVCBILL
003500*                         PROGRAMS AFTER THE STRUCTURE AUDIT.
003600*  2021-06-09  PB   0358  SQUARED UP A COLUMN SLIP IN THE NEW       CR0358
003700*                         Z0900-ERROR-ROUTINE-EXIT HEADER (LABEL
003800*                         WAS JAMMED AGAINST THE SEQUENCE NUMBER,
003900*                         NO AREA A).
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200*-----------------------------------------------------------------
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS VALID-STATUS-CHAR IS 'A' THRU 'Z'.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000*****************************************************************
005100 DATA DIVISION.
005200*-----------------------------------------------------------------
005300 FILE SECTION.
005400*****************************************************************
005500 WORKING-STORAGE SECTION.
005600
005700     EXEC SQL INCLUDE SQLCA END-EXEC.
005800
005900     COPY SCHEDULE.
006000
006100     COPY INVOICE.
006200
006300*    cursors
006400
006500*    list scheduled payments for a customer, earliest date first
006600     EXEC SQL
006700         DECLARE BCURSCH1 CURSOR FOR
006800         SELECT SCHEDULE-ID, INVOICE-ID, CUSTOMER-ID,
006900                SCHEDULE-AMOUNT, SCHEDULED-DATE, SCHEDULE-STATUS,
007000                SCHEDULE-NOTES, PAYMENT-ID, CREATED-AT,
007100                UPDATED-AT
007200         FROM SVCBILL.SCHEDULE
007300         WHERE CUSTOMER-ID = :SCHEDULE-CUSTOMER-ID
007400         ORDER BY SCHEDULED-DATE ASC
007500     END-EXEC
007600
007700*    switches
007800 01  MENU-SWITCHES.
007900     05  IS-EXIT-SCHEDULE-SUBMENU-SWITCH PIC X(1) VALUE 'N'.
008000         88  IS-EXIT-SCHEDULE-SUBMENU             VALUE 'Y'.
008100     05  IS-INVOICE-ON-FILE-SWITCH       PIC X(1) VALUE 'N'.
008200         88  IS-INVOICE-ON-FILE                   VALUE 'Y'.
008300     05  IS-AMOUNT-VALID-SWITCH          PIC X(1) VALUE 'N'.
008400         88  IS-AMOUNT-VALID                      VALUE 'Y'.
008500     05  IS-SCHED-DATE-VALID-SWITCH      PIC X(1) VALUE 'N'.
008600         88  IS-SCHED-DATE-VALID                  VALUE 'Y'.
008700     05  IS-OWNED-BY-CUSTOMER-SWITCH     PIC X(1) VALUE 'N'.
008800         88  IS-OWNED-BY-CUSTOMER                VALUE 'Y'.
008900     05  FILLER                          PIC X(06) VALUE SPACE.
009000
009100*    working storage data for error routine
009200     COPY Z0900-error-wkstg.
009300
009400*    various generic variables
009500 01  WC-ACCEPT                   PIC X(2)     VALUE SPACE.
009600 01  WE-SCHEDULE-AMOUNT          PIC Z,ZZZ,ZZ9.99 VALUE ZERO.
009700 01  WE-INVOICE-BALANCE          PIC Z,ZZZ,ZZ9.99 VALUE ZERO.
009800
009900*    edited view of the customer id keyed for the ownership check
010000 01  WR-ACCEPT-CUSTOMER-ID.
010100     05  WR-CUSTOMER-ID-TEXT      PIC X(36).
010200
010300*    working numbers for schedule-id generation and date checks
010400 01  W9-RANDOM-SEED              PIC S9(16) COMP   VALUE ZERO.
010500 01  WR-TODAY-DATE.
010600     05  WD-TODAY-CCYY           PIC 9(04).
010700     05  WD-TODAY-MM             PIC 9(02).
010800     05  WD-TODAY-DD             PIC 9(02).
010900 01  WR-TODAY-DATE-X REDEFINES WR-TODAY-DATE
011000                             PIC 9(08).
011100
011200 01  WR-TODAY-CLOCK.
011300     05  WT-TODAY-HH             PIC 9(02).
011400     05  WT-TODAY-MM             PIC 9(02).
011500     05  WT-TODAY-SS             PIC 9(02).
011600     05  WT-TODAY-TT             PIC 9(02).
011700 01  WR-TODAY-CLOCK-X REDEFINES WR-TODAY-CLOCK
011800                             PIC 9(08).
011900
012000 01  WR-NEW-SCHEDULE-ID.
012100     05  FILLER                  PIC X(4)  VALUE 'SCH-'.
012200     05  WN-NEW-SCHEDULE-STAMP   PIC 9(16).
012300     05  FILLER                  PIC X(16) VALUE SPACE.
012400
012500*    various constants
012600 01  HEADLINE                     PIC X(72)   VALUE ALL '-'.
012700 01  HEADLINE-X REDEFINES HEADLINE.
012800     05  HEADLINE-LEFT            PIC X(36).
012900     05  HEADLINE-RIGHT           PIC X(36).
013000
013100
013200 LINKAGE SECTION.
013300 01  LC-ACCEPT                    PIC X(2)    VALUE SPACE.
013400
013500*****************************************************************
013600 PROCEDURE DIVISION USING LC-ACCEPT.
013700 0000-SCHEDULEMENU.
013800
013900*    current source file to error handler
014000     MOVE 'schedulemenu.cbl' TO WC-MSG-SRCFILE
014100
014200     EVALUATE LC-ACCEPT
014300
014400         WHEN '60'
014500             PERFORM M0400-SCHEDULE-MENU
014600         WHEN OTHER
014700             DISPLAY 'FEL MENYVAL FRAN HUVUDPROGRAM!'
014800     END-EVALUATE
014900
015000     EXIT PROGRAM
015100     .
015200
015300*****************************************************************
015400 M0400-SCHEDULE-MENU.
015500
015600     MOVE 'N' TO IS-EXIT-SCHEDULE-SUBMENU-SWITCH
015700     PERFORM M0401-SCHEDULE-SUBMENU-PASS
015800         UNTIL IS-EXIT-SCHEDULE-SUBMENU
015900     .
016000
016100 M0401-SCHEDULE-SUBMENU-PASS.
016200
016300
016400     DISPLAY HEADLINE
016500     DISPLAY 'SCHEMALAGDA BETALNINGAR'
016600     DISPLAY HEADLINE
016700     DISPLAY 'S - Schemalagg en ny betalning'
016800     DISPLAY 'L - Lista kundens schemalagda betalningar'
016900     DISPLAY SPACE
017000     DISPLAY 'X - Tillbaka till foregaende meny'
017100     DISPLAY HEADLINE
017200     DISPLAY ': ' WITH NO ADVANCING
017300     ACCEPT WC-ACCEPT
017400
017500     EVALUATE FUNCTION UPPER-CASE(WC-ACCEPT)
017600         WHEN 'S'
017700             PERFORM M0410-SCHEDULE-PAYMENT
017800         WHEN 'L'
017900             PERFORM M0420-LIST-SCHEDULES-FOR-CUSTOMER
018000         WHEN 'X'
018100             SET IS-EXIT-SCHEDULE-SUBMENU TO TRUE
018200             CONTINUE
018300         WHEN OTHER
018400             DISPLAY 'OGILTIGT VAL!'
018500     END-EVALUATE
018600
018700     .
018800
018900
019000*****************************************************************
019100*    M0410-SCHEDULE-PAYMENT - CREATES ONE SCHEDULE ROW AGAINST
019200*    AN EXISTING INVOICE, AFTER THE AMOUNT AND DATE CHECKS IN
019300*    M0415/M0416 HAVE BOTH PASSED.
019400*****************************************************************
019500 M0410-SCHEDULE-PAYMENT.
019600
019700     DISPLAY HEADLINE
019800     DISPLAY 'SCHEMALAGG BETALNING - GE FAKTURANUMMER'
019900     DISPLAY ': ' WITH NO ADVANCING
020000     ACCEPT INVOICE-INVOICE-ID(1:36)
020100
020200     MOVE 'N' TO IS-INVOICE-ON-FILE-SWITCH
020300
020400     EXEC SQL
020500         SELECT CUSTOMER-ID, BALANCE-AMOUNT, INVOICE-STATUS
020600             INTO :INVOICE-CUSTOMER-ID, :INVOICE-BALANCE-AMOUNT,
020700                  :INVOICE-STATUS
020800             FROM SVCBILL.INVOICE
020900             WHERE INVOICE-ID = :INVOICE-INVOICE-ID
021000     END-EXEC
021100
021200     IF SQLSTATE = "00000"
021300         SET IS-INVOICE-ON-FILE TO TRUE
021400     ELSE
021500         IF SQLSTATE NOT = "02000"
021600             MOVE SQLCODE            TO WN-MSG-SQLCODE
021700             MOVE 'SVCBILL.INVOICE'   TO WC-MSG-TBLCURS
021800             MOVE 'M0410-SCHEDULE-PAYMENT' TO WC-MSG-PARA
021900             PERFORM Z0900-ERROR-ROUTINE THRU
022000          Z0900-ERROR-ROUTINE-EXIT
022100         END-IF
022200     END-IF
022300
022400     IF NOT IS-INVOICE-ON-FILE
022500         DISPLAY 'INGEN SADAN FAKTURA HITTADES!'
022600     ELSE
022700         PERFORM M0411-CONFIRM-OWNERSHIP
022800         IF IS-OWNED-BY-CUSTOMER
022900
023000             MOVE INVOICE-CUSTOMER-ID TO SCHEDULE-CUSTOMER-ID
023100             MOVE INVOICE-INVOICE-ID  TO SCHEDULE-INVOICE-ID
023200
023300             DISPLAY 'FAKTURANS SALDO: ' INVOICE-BALANCE-AMOUNT
023400             DISPLAY 'GE BELOPP ATT SCHEMALAGGA'
023500             DISPLAY ': ' WITH NO ADVANCING
023600             ACCEPT SCHEDULE-SCHEDULE-AMOUNT
023700
023800             PERFORM M0415-VALIDATE-SCHEDULE-AMOUNT
023900             IF IS-AMOUNT-VALID
024000
024100                 DISPLAY 'GE SCHEMALAGT DATUM (CCYYMMDD)'
024200                 DISPLAY ': ' WITH NO ADVANCING
024300                 ACCEPT SCHEDULE-SCHEDULED-DATE
024400
024500                 PERFORM M0416-VALIDATE-SCHEDULE-DATE
024600                 IF IS-SCHED-DATE-VALID
024700
024800                     PERFORM M0417-GENERATE-SCHEDULE-ID
024900                     PERFORM M0418-WRITE-SCHEDULE-ROW
025000
025100                 ELSE
025200                     DISPLAY 'SCHEMALAGT DATUM FAR INTE LIGGA '
025300                             'BAKAT I TIDEN!'
025400                 END-IF
025500
025600             ELSE
025700                 DISPLAY 'BELOPPET OVERSTIGER FAKTURANS SALDO!'
025800             END-IF
025900
026000         ELSE
026100             DISPLAY 'FAKTURAN TILLHOR INTE UPPGIVEN KUND!'
026200         END-IF
026300     END-IF
026400
026500     DISPLAY SPACE
026600     DISPLAY 'TRYCK <ENTER> FOR ATT FORTSATTA...'
026700     ACCEPT WC-ACCEPT
026800     .
026900
027000*****************************************************************
027100*    M0411-CONFIRM-OWNERSHIP - REFUSES TO SCHEDULE A PAYMENT
027200*    AGAINST AN INVOICE THAT DOES NOT BELONG TO THE CUSTOMER
027300*    THE OPERATOR NAMES (SAME CHECK AS INVOICEMENU.CBL'S
027400*    M0215-CONFIRM-OWNERSHIP).
027500*****************************************************************
027600 M0411-CONFIRM-OWNERSHIP.
027700
027800     MOVE 'N' TO IS-OWNED-BY-CUSTOMER-SWITCH
027900
028000     DISPLAY 'BEKRAFTA KUND-ID (CUSTOMER-ID) FOR FAKTURAN'
028100     MOVE SPACE TO WR-ACCEPT-CUSTOMER-ID
028200     DISPLAY 'GE KUND-ID: ' WITH NO ADVANCING
028300     ACCEPT WR-ACCEPT-CUSTOMER-ID
028400
028500     IF WR-CUSTOMER-ID-TEXT = INVOICE-CUSTOMER-ID
028600         SET IS-OWNED-BY-CUSTOMER TO TRUE
028700     END-IF
028800     .
028900
029000*****************************************************************
029100 M0415-VALIDATE-SCHEDULE-AMOUNT.
029200
029300     MOVE 'N' TO IS-AMOUNT-VALID-SWITCH
029400
029500     IF SCHEDULE-SCHEDULE-AMOUNT > ZERO
029600        AND SCHEDULE-SCHEDULE-AMOUNT <= INVOICE-BALANCE-AMOUNT
029700         SET IS-AMOUNT-VALID TO TRUE
029800     END-IF
029900     .
030000
030100*****************************************************************
030200 M0416-VALIDATE-SCHEDULE-DATE.
030300
030400     MOVE 'N' TO IS-SCHED-DATE-VALID-SWITCH
030500
030600     ACCEPT WR-TODAY-DATE FROM DATE YYYYMMDD
030700
030800     IF SCHEDULE-SCHEDULED-DATE > WR-TODAY-DATE-X
030900         SET IS-SCHED-DATE-VALID TO TRUE
031000     END-IF
031100     .
031200
031300*****************************************************************
031400 M0417-GENERATE-SCHEDULE-ID.
031500
031600     ACCEPT WR-TODAY-DATE  FROM DATE YYYYMMDD
031700     ACCEPT WR-TODAY-CLOCK FROM TIME
031800
031900     MOVE ZERO TO W9-RANDOM-SEED
032000     COMPUTE W9-RANDOM-SEED =
032100         (WR-TODAY-DATE-X * 100000000) + WR-TODAY-CLOCK-X
032200
032300     MOVE W9-RANDOM-SEED TO WN-NEW-SCHEDULE-STAMP
032400     MOVE WR-NEW-SCHEDULE-ID TO SCHEDULE-SCHEDULE-ID
032500     .
032600
032700*****************************************************************
032800 M0418-WRITE-SCHEDULE-ROW.
032900
033000     MOVE 'SCHEDULED'  TO SCHEDULE-STATUS
033100     MOVE SPACE        TO SCHEDULE-NOTES
033200     MOVE SPACE        TO SCHEDULE-PAYMENT-ID
033300
033400     ACCEPT WR-TODAY-DATE  FROM DATE YYYYMMDD
033500     ACCEPT WR-TODAY-CLOCK FROM TIME
033600     COMPUTE SCHEDULE-CREATED-AT =
033700         (WR-TODAY-DATE-X * 1000000) + (WR-TODAY-CLOCK-X / 100)
033800     MOVE SCHEDULE-CREATED-AT TO SCHEDULE-UPDATED-AT
033900
034000     EXEC SQL
034100         INSERT INTO SVCBILL.SCHEDULE
034200         VALUES (:SCHEDULE-SCHEDULE-ID, :SCHEDULE-INVOICE-ID,
034300                 :SCHEDULE-CUSTOMER-ID, :SCHEDULE-SCHEDULE-AMOUNT,
034400                 :SCHEDULE-SCHEDULED-DATE, :SCHEDULE-STATUS,
034500                 :SCHEDULE-NOTES, :SCHEDULE-PAYMENT-ID,
034600                 :SCHEDULE-CREATED-AT, :SCHEDULE-UPDATED-AT)
034700     END-EXEC
034800
034900     IF SQLCODE = ZERO
035000         DISPLAY 'BETALNINGEN AR SCHEMALAGD!'
035100         DISPLAY 'SCHEDULE-ID: ' SCHEDULE-SCHEDULE-ID
035200     ELSE
035300         DISPLAY 'ETT PROBLEM UPPSTOD VID SCHEMALAGGNINGEN!'
035400         MOVE  SQLCODE                TO WN-MSG-SQLCODE
035500         MOVE 'SVCBILL.SCHEDULE'      TO WC-MSG-TBLCURS
035600         MOVE 'M0418-WRITE-SCHEDULE-ROW' TO WC-MSG-PARA
035700         PERFORM Z0900-ERROR-ROUTINE THRU
035800          Z0900-ERROR-ROUTINE-EXIT
035900     END-IF
036000     .
036100
036200*****************************************************************
036300 M0420-LIST-SCHEDULES-FOR-CUSTOMER.
036400
036500     DISPLAY HEADLINE
036600     DISPLAY 'GE KUND-ID (CUSTOMER-ID)'
036700     DISPLAY ': ' WITH NO ADVANCING
036800     ACCEPT SCHEDULE-CUSTOMER-ID(1:36)
036900
037000     DISPLAY HEADLINE
037100     DISPLAY 'SCHEDULE-ID                         DATUM    '
037200             'BELOPP     STATUS'
037300     DISPLAY HEADLINE
037400
037500     EXEC SQL
037600         OPEN BCURSCH1
037700     END-EXEC
037800
037900     EXEC SQL
038000         FETCH BCURSCH1
038100             INTO :SCHEDULE-SCHEDULE-ID, :SCHEDULE-INVOICE-ID,
038200                  :SCHEDULE-CUSTOMER-ID,
038300                  :SCHEDULE-SCHEDULE-AMOUNT,
038400                  :SCHEDULE-SCHEDULED-DATE, :SCHEDULE-STATUS,
038500                  :SCHEDULE-NOTES, :SCHEDULE-PAYMENT-ID,
038600                  :SCHEDULE-CREATED-AT, :SCHEDULE-UPDATED-AT
038700     END-EXEC
038800
038900     PERFORM M0421-LIST-ONE-SCHEDULE-ROW
039000         UNTIL SQLCODE NOT = ZERO
039100
039200     IF SQLSTATE NOT = "02000"
039300         MOVE SQLCODE            TO WN-MSG-SQLCODE
039400         MOVE 'SVCBILL.SCHEDULE' TO WC-MSG-TBLCURS
039500         MOVE 'M0420-LIST-SCHEDULES-FOR-CUSTOMER'
039600                                 TO WC-MSG-PARA
039700         PERFORM Z0900-ERROR-ROUTINE THRU
039800          Z0900-ERROR-ROUTINE-EXIT
039900     END-IF
040000
040100     EXEC SQL
040200         CLOSE BCURSCH1
040300     END-EXEC
040400
040500     DISPLAY SPACE
040600     DISPLAY 'TRYCK <ENTER> FOR ATT FORTSATTA...'
040700     ACCEPT WC-ACCEPT
040800     .
040900
041000*****************************************************************
041100 M0421-LIST-ONE-SCHEDULE-ROW.
041200
041300     MOVE SCHEDULE-SCHEDULE-AMOUNT TO WE-SCHEDULE-AMOUNT
041400     DISPLAY SCHEDULE-SCHEDULE-ID '  '
041500             SCHEDULE-SCHEDULED-DATE '  '
041600             WE-SCHEDULE-AMOUNT '  ' SCHEDULE-STATUS
041700
041800     EXEC SQL
041900     FETCH BCURSCH1
042000         INTO :SCHEDULE-SCHEDULE-ID, :SCHEDULE-INVOICE-ID,
042100              :SCHEDULE-CUSTOMER-ID,
042200              :SCHEDULE-SCHEDULE-AMOUNT,
042300              :SCHEDULE-SCHEDULED-DATE, :SCHEDULE-STATUS,
042400              :SCHEDULE-NOTES, :SCHEDULE-PAYMENT-ID,
042500              :SCHEDULE-CREATED-AT, :SCHEDULE-UPDATED-AT
042600     END-EXEC
042700     .
042800
042900*****************************************************************
043000 Z0900-ERROR-ROUTINE.
043100*    DB2 CONNECTION LOST IS UNRECOVERABLE HERE - SKIP THE
043200*    NORMAL TABLE/CURSOR TRAIL AND GO STRAIGHT TO THE EXIT.
043300    IF WN-MSG-SQLCODE = -924 OR WN-MSG-SQLCODE = -30081
043400        DISPLAY 'SVCBILL - DB2 CONNECTION LOST, SE OPERATOR'
043500        GO TO Z0900-ERROR-ROUTINE-EXIT
043600    END-IF
043700
043800
043900*    requires the ending dot (and no extension)!
044000     COPY Z0900-error-routine.
044100     .
044200
044300*****************************************************************
044400 Z0900-ERROR-ROUTINE-EXIT.
044500    EXIT.
044600
044700*****************************************************************
