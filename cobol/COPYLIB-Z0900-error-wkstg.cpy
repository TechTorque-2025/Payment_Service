000100*****************************************************************
000200*  COPYLIB-Z0900-ERROR-WKSTG.CPY
000300*  Working-storage for the shop-wide SQL error trail.
000400*  Include with 'COPY Z0900-error-wkstg.' in WORKING-STORAGE.
000500*  Each caller sets WC-MSG-SRCFILE once at program entry and
000600*  WN-MSG-SQLCODE/WC-MSG-TBLCURS/WC-MSG-PARA just before
000700*  PERFORM Z0900-ERROR-ROUTINE.
000800*****************************************************************
000900 01  WC-LOG-TEXT              PIC X(80)      VALUE SPACE.
001000 01  W9-SPACE-CNT             PIC S9(4) COMP  VALUE ZERO.
001100 01  WR-ERROR-HANDLER.
001200     05  WR-PROGRAM-ERROR-MESSAGE.
001300         10  FILLER            PIC X(8)  VALUE 'SQLCODE:'.
001400         10  WN-MSG-SQLCODE    PIC -999.
001500         10  FILLER            PIC X(1)  VALUE '|'.
001600         10  WC-MSG-TBLCURS    PIC X(15) VALUE SPACE.
001700         10  FILLER            PIC X(1)  VALUE '|'.
001800         10  WC-MSG-PARA       PIC X(30) VALUE SPACE.
001900         10  FILLER            PIC X(1)  VALUE '|'.
002000         10  WC-MSG-SRCFILE    PIC X(20) VALUE SPACE.
002100     05  DSNTIAR-ERROR-MESSAGE.
002200         10  DEM-LENGTH        PIC S9(4) COMP VALUE +800.
002300         10  DEM-MESSAGE       PIC X(80) OCCURS 10 TIMES
002400                                INDEXED BY DEM-INDEX.
002500     05  DSNTIAR-LINE-LENGTH   PIC S9(9) COMP VALUE +80.
