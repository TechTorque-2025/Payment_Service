000100*****************************************************************
000200*  COPYLIB-ITEM.CPY
000300*  DB2 table declare and host-variable record for invoice line
000400*  items (parts, labor, service fees, tax, discount lines).
000500*  TOTAL-PRICE is computed and stored at write time - see
000600*  CREATE-INVOICES paragraph B0210-CREATE-INVOICE-ITEM.
000700*****************************************************************
000800
000900     EXEC SQL DECLARE SVCBILL.INVITEM TABLE
001000     (
001100        ITEM-ID                        CHAR (36)
001200                                       NOT NULL,
001300        INVOICE-ID                     CHAR (36)
001400                                       NOT NULL,
001500        DESCRIPTION                    VARCHAR (80)
001600                                       NOT NULL,
001700        QUANTITY                       DECIMAL (5, 0)
001800                                       NOT NULL,
001900        UNIT-PRICE                     DECIMAL (10, 2)
002000                                       NOT NULL,
002100        TOTAL-PRICE                    DECIMAL (10, 2)
002200                                       NOT NULL,
002300        ITEM-TYPE                      CHAR (15)
002400                                       NOT NULL
002500     )
002600     END-EXEC.
002700
002800 01  INVITEM.
002900     03  INVITEM-ITEM-ID              PIC X(36).
003000     03  INVITEM-INVOICE-ID           PIC X(36).
003100     03  INVITEM-DESCRIPTION          PIC X(80).
003200     03  INVITEM-QUANTITY             PIC S9(05)   COMP-3.
003300     03  INVITEM-UNIT-PRICE           PIC S9(8)V99 COMP-3.
003400     03  INVITEM-TOTAL-PRICE          PIC S9(8)V99 COMP-3.
003500     03  INVITEM-ITEM-TYPE            PIC X(15).
003600         88  INVITEM-IS-LABOR             VALUE 'LABOR'.
003700         88  INVITEM-IS-PARTS             VALUE 'PARTS'.
003800         88  INVITEM-IS-SERVICE           VALUE 'SERVICE'.
003900         88  INVITEM-IS-SERVICE-FEE       VALUE 'SERVICE_FEE'.
004000         88  INVITEM-IS-TAX                VALUE 'TAX'.
004100         88  INVITEM-IS-DISCOUNT           VALUE 'DISCOUNT'.
004200     03  FILLER                       PIC X(10).
