000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. INVOICEMENU IS INITIAL.
000400 AUTHOR. P BJORKLUND.
000500 INSTALLATION. PBS DATA - SERVICE BILLING.
000600 DATE-WRITTEN. 2015-11-11.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED.
000900*****************************************************************
001000*  CHANGE LOG
001100*----------------------------------------------------------------
001200*  2015-11-11  PB   0401  INITIAL VERSION - INQUIRE INVOICE AND     CR0401
001300*                         SEND-INVOICE MAINTENANCE, ADAPTED FROM
001400*                         SERVICEMENU.CBL (THE OLD ARTICLE
001500*                         MAINTENANCE SCREEN).
001600*  2016-01-08  SS   0250  YEAR 2000 REVIEW - ISSUE-DATE/DUE-DATE    CR0250
001700*                         ARE FOUR-DIGIT CCYY, CONFIRMED OK.
001800*  2016-02-18  PB   0244  ADDED M0215-CONFIRM-OWNERSHIP - CUSTOMER  CR0244
001900*                         SERVICE WAS PULLING UP OTHER CUSTOMERS'
002000*                         INVOICES BY GUESSING THE INVOICE-ID.
002100*  2018-06-05  RH   0322  ADDED THE STATUS ROLL FORWARD CHECK IN    CR0322
002200*                         M0220 - ONLY A DRAFT INVOICE MAY BE
002300*                         SENT, PER BILLING DEPT REQUEST.
002400*  2020-03-02  PB   0340  RENUMBERED PARAGRAPHS AFTER THE SVCBILL   CR0340
002500*                         MENU SPLIT (WAS PART OF SERVICEMENU).
002600*  2021-06-02  PB   0357  ADDED M0207-LIST-ALL-INVOICES FOR THE     CR0357
002700*                         ADMIN DESK (NO CUSTOMER-ID FILTER); GAVE
002800*                         Z0900-ERROR-ROUTINE A PROPER EXIT
002900*                         PARAGRAPH AND A GO TO FOR A LOST DB2
003000*                         CONNECTION; M0220-SEND-INVOICE NOW ALSO
003100*                         STAMPS ISSUE-DATE THE FIRST TIME A
003200*                         DRAFT IS SENT.
003300*  2021-06-09  PB   0358  SQUARED UP A COLUMN SLIP IN THE NEW       CR0358
003400*                         Z0900-ERROR-ROUTINE-EXIT HEADER (LABEL
003500*                         WAS JAMMED AGAINST THE SEQUENCE NUMBER,
003600*                         NO AREA A); CREATE-INVOICES NO LONGER
003700*                         STAMPS ISSUE-DATE AT CREATE TIME SO THE
003800*                         SEND-INVOICE STAMP ABOVE IS THE ONE
003900*                         PLACE IT HAPPENS.
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200*-----------------------------------------------------------------
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS VALID-STATUS-CHAR IS 'A' THRU 'Z'.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000*****************************************************************
005100 DATA DIVISION.
005200*-----------------------------------------------------------------
005300 FILE SECTION.
005400*****************************************************************
005500 WORKING-STORAGE SECTION.
005600
005700     EXEC SQL INCLUDE SQLCA END-EXEC.
005800
005900     COPY INVOICE.
006000
006100     COPY ITEM.
006200
006300*    cursors
006400
006500*    list all invoices for one customer, newest first
006600     EXEC SQL
006700         DECLARE BCURINV1 CURSOR FOR
006800         SELECT INVOICE-ID, CUSTOMER-ID, SERVICE-ID,
006900                SUBTOTAL-AMOUNT, REQUIRES-DEPOSIT,
007000                DEPOSIT-AMOUNT, FINAL-AMOUNT, TOTAL-AMOUNT,
007100                PAID-AMOUNT, BALANCE-AMOUNT, INVOICE-STATUS,
007200                ISSUE-DATE, DUE-DATE, NOTES,
007300                CREATED-AT, UPDATED-AT
007400         FROM SVCBILL.INVOICE
007500         WHERE CUSTOMER-ID = :INVOICE-CUSTOMER-ID
007600         ORDER BY CREATED-AT DESC
007700     END-EXEC
007800
007900*    list all invoices, every customer, newest first - the admin
008000*    desk uses this one when they don't have a CUSTOMER-ID handy
008100     EXEC SQL
008200         DECLARE BCURINV3 CURSOR FOR
008300         SELECT INVOICE-ID, CUSTOMER-ID, SERVICE-ID,
008400                SUBTOTAL-AMOUNT, REQUIRES-DEPOSIT,
008500                DEPOSIT-AMOUNT, FINAL-AMOUNT, TOTAL-AMOUNT,
008600                PAID-AMOUNT, BALANCE-AMOUNT, INVOICE-STATUS,
008700                ISSUE-DATE, DUE-DATE, NOTES,
008800                CREATED-AT, UPDATED-AT
008900         FROM SVCBILL.INVOICE
009000         ORDER BY CREATED-AT DESC
009100     END-EXEC
009200
009300*    list the line items for one invoice
009400     EXEC SQL
009500         DECLARE BCURINV2 CURSOR FOR
009600         SELECT ITEM-ID, INVOICE-ID, DESCRIPTION,
009700                QUANTITY, UNIT-PRICE, TOTAL-PRICE, ITEM-TYPE
009800         FROM SVCBILL.INVITEM
009900         WHERE INVOICE-ID = :INVOICE-INVOICE-ID
010000         ORDER BY ITEM-ID
010100     END-EXEC
010200
010300*    switches
010400 01  MENU-SWITCHES.
010500     05  IS-EXIT-INQUIRE-MENU-SWITCH    PIC X(1) VALUE 'N'.
010600         88  IS-EXIT-INQUIRE-MENU                VALUE 'Y'.
010700     05  IS-INVOICE-FOUND-SWITCH        PIC X(1) VALUE 'N'.
010800         88  IS-INVOICE-FOUND                    VALUE 'Y'.
010900     05  IS-OWNED-BY-CUSTOMER-SWITCH    PIC X(1) VALUE 'N'.
011000         88  IS-OWNED-BY-CUSTOMER                VALUE 'Y'.
011100     05  FILLER                          PIC X(07) VALUE SPACE.
011200
011300*    working storage data for error routine
011400     COPY Z0900-error-wkstg.
011500
011600*    various generic variables
011700 01  WC-ACCEPT                   PIC X(2)     VALUE SPACE.
011800 01  WE-SUBTOTAL                 PIC Z,ZZZ,ZZ9.99 VALUE ZERO.
011900 01  WE-DEPOSIT                  PIC Z,ZZZ,ZZ9.99 VALUE ZERO.
012000 01  WE-FINAL                    PIC Z,ZZZ,ZZ9.99 VALUE ZERO.
012100 01  WE-BALANCE                  PIC Z,ZZZ,ZZ9.99 VALUE ZERO.
012200
012300*    today's date, used to stamp ISSUE-DATE the first time a
012400*    DRAFT invoice is sent - REDEFINES kept in the shop's manner
012500 01  WR-TODAY-DATE.
012600     05  WD-TODAY-CCYY               PIC 9(04).
012700     05  WD-TODAY-MM                 PIC 9(02).
012800     05  WD-TODAY-DD                 PIC 9(02).
012900 01  WR-TODAY-DATE-X REDEFINES WR-TODAY-DATE
013000                             PIC 9(08).
013100
013200*    edited view of the invoice ID accepted from the operator,
013300*    kept as an alternate REDEFINES layout in the shop's manner
013400 01  WR-ACCEPT-INVOICE-ID.
013500     05  WR-INVOICE-ID-TEXT       PIC X(36).
013600 01  WR-ACCEPT-INVOICE-ID-X REDEFINES
013700         WR-ACCEPT-INVOICE-ID.
013800     05  WR-INVOICE-ID-FIRST-8    PIC X(08).
013900     05  WR-INVOICE-ID-REST       PIC X(28).
014000
014100*    various constants
014200 01  HEADLINE                     PIC X(72)   VALUE ALL '-'.
014300 01  HEADLINE-X REDEFINES HEADLINE.
014400     05  HEADLINE-LEFT            PIC X(36).
014500     05  HEADLINE-RIGHT           PIC X(36).
014600
014700*    row counter for the customer's invoice list, kept with an
014800*    alternate REDEFINES view in the shop's usual manner
014900 01  W9-INVOICE-COUNT             PIC S9(5) COMP VALUE ZERO.
015000 01  WR-INVOICE-COUNT-DISPLAY     PIC 9(05) VALUE ZERO.
015100 01  WR-INVOICE-COUNT-DISPLAY-X REDEFINES
015200         WR-INVOICE-COUNT-DISPLAY.
015300     05  WR-INVOICE-COUNT-HI      PIC 9(03).
015400     05  WR-INVOICE-COUNT-LO      PIC 9(02).
015500
015600
015700 LINKAGE SECTION.
015800 01  LC-ACCEPT                    PIC X(2)    VALUE SPACE.
015900
016000*****************************************************************
016100 PROCEDURE DIVISION USING LC-ACCEPT.
016200 0000-INVOICEMENU.
016300
016400*    current source file to error handler
016500     MOVE 'invoicemenu.cbl' TO WC-MSG-SRCFILE
016600
016700     EVALUATE LC-ACCEPT
016800
016900         WHEN '30'
017000             PERFORM M0200-INQUIRE-MENU
017100         WHEN '40'
017200             PERFORM M0220-SEND-INVOICE
017300         WHEN OTHER
017400             DISPLAY 'FEL MENYVAL FRAN HUVUDPROGRAM!'
017500     END-EVALUATE
017600
017700     EXIT PROGRAM
017800     .
017900
018000*****************************************************************
018100 M0200-INQUIRE-MENU.
018200
018300     MOVE 'N' TO IS-EXIT-INQUIRE-MENU-SWITCH
018400     PERFORM M0201-INQUIRE-MENU-PASS UNTIL IS-EXIT-INQUIRE-MENU
018500     .
018600
018700*****************************************************************
018800 M0201-INQUIRE-MENU-PASS.
018900
019000     DISPLAY HEADLINE
019100     DISPLAY 'FAKTURAFORFRAGAN'
019200     DISPLAY HEADLINE
019300     DISPLAY 'L - Lista kundens fakturor'
019400     DISPLAY 'A - Lista samtliga fakturor (admin)'
019500     DISPLAY 'V - Visa en enskild faktura (invoice-id)'
019600     DISPLAY SPACE
019700     DISPLAY 'X - Tillbaka till foregaende meny'
019800     DISPLAY HEADLINE
019900     DISPLAY ': ' WITH NO ADVANCING
020000     ACCEPT WC-ACCEPT
020100
020200     EVALUATE FUNCTION UPPER-CASE(WC-ACCEPT)
020300         WHEN 'L'
020400             PERFORM M0205-LIST-INVOICES-FOR-CUSTOMER
020500         WHEN 'A'
020600             PERFORM M0207-LIST-ALL-INVOICES
020700         WHEN 'V'
020800             PERFORM M0210-INQUIRE-INVOICE
020900         WHEN 'X'
021000             SET IS-EXIT-INQUIRE-MENU TO TRUE
021100             CONTINUE
021200         WHEN OTHER
021300             DISPLAY 'OGILTIGT VAL!'
021400     END-EVALUATE
021500     .
021600
021700*****************************************************************
021800 M0205-LIST-INVOICES-FOR-CUSTOMER.
021900
022000     DISPLAY HEADLINE
022100     DISPLAY 'GE KUND-ID (CUSTOMER-ID)'
022200     DISPLAY ': ' WITH NO ADVANCING
022300     ACCEPT INVOICE-CUSTOMER-ID(1:36)
022400
022500     DISPLAY HEADLINE
022600     DISPLAY 'INVOICE-ID                          STATUS     '
022700             'SALDO'
022800     DISPLAY HEADLINE
022900
023000     EXEC SQL
023100         OPEN BCURINV1
023200     END-EXEC
023300
023400     EXEC SQL
023500         FETCH BCURINV1
023600             INTO :INVOICE-INVOICE-ID, :INVOICE-CUSTOMER-ID,
023700                  :INVOICE-SERVICE-ID, :INVOICE-SUBTOTAL-AMOUNT,
023800                  :INVOICE-REQUIRES-DEPOSIT,
023900                  :INVOICE-DEPOSIT-AMOUNT,
024000                  :INVOICE-FINAL-AMOUNT, :INVOICE-TOTAL-AMOUNT,
024100                  :INVOICE-PAID-AMOUNT, :INVOICE-BALANCE-AMOUNT,
024200                  :INVOICE-STATUS, :INVOICE-ISSUE-DATE,
024300                  :INVOICE-DUE-DATE, :INVOICE-NOTES,
024400                  :INVOICE-CREATED-AT, :INVOICE-UPDATED-AT
024500     END-EXEC
024600
024700     PERFORM M0206-LIST-ONE-INVOICE-ROW UNTIL SQLCODE NOT = ZERO
024800
024900     IF SQLSTATE NOT = "02000"
025000         MOVE SQLCODE          TO WN-MSG-SQLCODE
025100         MOVE 'SVCBILL.INVOICE' TO WC-MSG-TBLCURS
025200         MOVE 'M0205-LIST-INVOICES-FOR-CUSTOMER'
025300                                TO WC-MSG-PARA
025400         PERFORM Z0900-ERROR-ROUTINE THRU
025500          Z0900-ERROR-ROUTINE-EXIT
025600     END-IF
025700
025800     EXEC SQL
025900         CLOSE BCURINV1
026000     END-EXEC
026100
026200     DISPLAY SPACE
026300     DISPLAY 'TRYCK <ENTER> FOR ATT FORTSATTA...'
026400     ACCEPT WC-ACCEPT
026500     .
026600
026700*****************************************************************
026800*    M0206-LIST-ONE-INVOICE-ROW - LOOP BODY - DISPLAYS THE ROW
026900*    FETCHED SO FAR AND FETCHES THE NEXT ONE.
027000*****************************************************************
027100 M0206-LIST-ONE-INVOICE-ROW.
027200
027300     MOVE INVOICE-BALANCE-AMOUNT TO WE-BALANCE
027400     DISPLAY INVOICE-INVOICE-ID '  ' INVOICE-STATUS
027500             '  ' WE-BALANCE
027600
027700     EXEC SQL
027800         FETCH BCURINV1
027900             INTO :INVOICE-INVOICE-ID, :INVOICE-CUSTOMER-ID,
028000                  :INVOICE-SERVICE-ID, :INVOICE-SUBTOTAL-AMOUNT,
028100                  :INVOICE-REQUIRES-DEPOSIT,
028200                  :INVOICE-DEPOSIT-AMOUNT,
028300                  :INVOICE-FINAL-AMOUNT, :INVOICE-TOTAL-AMOUNT,
028400                  :INVOICE-PAID-AMOUNT, :INVOICE-BALANCE-AMOUNT,
028500                  :INVOICE-STATUS, :INVOICE-ISSUE-DATE,
028600                  :INVOICE-DUE-DATE, :INVOICE-NOTES,
028700                  :INVOICE-CREATED-AT, :INVOICE-UPDATED-AT
028800     END-EXEC
028900     .
029000
029100*****************************************************************
029200*    M0207-LIST-ALL-INVOICES - ADMIN LISTING, ALL CUSTOMERS -
029300*    NO CUSTOMER-ID FILTER, NEWEST INVOICE FIRST.
029400*****************************************************************
029500 M0207-LIST-ALL-INVOICES.
029600
029700     DISPLAY HEADLINE
029800     DISPLAY 'SAMTLIGA FAKTUROR (ADMIN)'
029900     DISPLAY HEADLINE
030000     DISPLAY 'INVOICE-ID          CUSTOMER-ID          STATUS  '
030100             '  SALDO'
030200     DISPLAY HEADLINE
030300
030400     EXEC SQL
030500         OPEN BCURINV3
030600     END-EXEC
030700
030800     EXEC SQL
030900         FETCH BCURINV3
031000             INTO :INVOICE-INVOICE-ID, :INVOICE-CUSTOMER-ID,
031100                  :INVOICE-SERVICE-ID, :INVOICE-SUBTOTAL-AMOUNT,
031200                  :INVOICE-REQUIRES-DEPOSIT,
031300                  :INVOICE-DEPOSIT-AMOUNT,
031400                  :INVOICE-FINAL-AMOUNT, :INVOICE-TOTAL-AMOUNT,
031500                  :INVOICE-PAID-AMOUNT, :INVOICE-BALANCE-AMOUNT,
031600                  :INVOICE-STATUS, :INVOICE-ISSUE-DATE,
031700                  :INVOICE-DUE-DATE, :INVOICE-NOTES,
031800                  :INVOICE-CREATED-AT, :INVOICE-UPDATED-AT
031900     END-EXEC
032000
032100     PERFORM M0208-LIST-ONE-ALL-INVOICE-ROW UNTIL SQLCODE NOT = ZERO
032200
032300     IF SQLSTATE NOT = "02000"
032400         MOVE SQLCODE          TO WN-MSG-SQLCODE
032500         MOVE 'SVCBILL.INVOICE' TO WC-MSG-TBLCURS
032600         MOVE 'M0207-LIST-ALL-INVOICES'
032700                                TO WC-MSG-PARA
032800         PERFORM Z0900-ERROR-ROUTINE THRU
032900                 Z0900-ERROR-ROUTINE-EXIT
033000     END-IF
033100
033200     EXEC SQL
033300         CLOSE BCURINV3
033400     END-EXEC
033500
033600     DISPLAY SPACE
033700     DISPLAY 'TRYCK <ENTER> FOR ATT FORTSATTA...'
033800     ACCEPT WC-ACCEPT
033900     .
034000
034100*****************************************************************
034200*    M0208-LIST-ONE-ALL-INVOICE-ROW - LOOP BODY FOR M0207 - ALSO
034300*    SHOWS CUSTOMER-ID SINCE THE LISTING SPANS ALL CUSTOMERS.
034400*****************************************************************
034500 M0208-LIST-ONE-ALL-INVOICE-ROW.
034600
034700     MOVE INVOICE-BALANCE-AMOUNT TO WE-BALANCE
034800     DISPLAY INVOICE-INVOICE-ID '  ' INVOICE-CUSTOMER-ID
034900             '  ' INVOICE-STATUS '  ' WE-BALANCE
035000
035100     EXEC SQL
035200         FETCH BCURINV3
035300             INTO :INVOICE-INVOICE-ID, :INVOICE-CUSTOMER-ID,
035400                  :INVOICE-SERVICE-ID, :INVOICE-SUBTOTAL-AMOUNT,
035500                  :INVOICE-REQUIRES-DEPOSIT,
035600                  :INVOICE-DEPOSIT-AMOUNT,
035700                  :INVOICE-FINAL-AMOUNT, :INVOICE-TOTAL-AMOUNT,
035800                  :INVOICE-PAID-AMOUNT, :INVOICE-BALANCE-AMOUNT,
035900                  :INVOICE-STATUS, :INVOICE-ISSUE-DATE,
036000                  :INVOICE-DUE-DATE, :INVOICE-NOTES,
036100                  :INVOICE-CREATED-AT, :INVOICE-UPDATED-AT
036200     END-EXEC
036300     .
036400
036500*****************************************************************
036600 M0210-INQUIRE-INVOICE.
036700
036800     DISPLAY HEADLINE
036900     DISPLAY 'GE FAKTURANUMMER (INVOICE-ID)'
037000     DISPLAY ': ' WITH NO ADVANCING
037100     ACCEPT WR-ACCEPT-INVOICE-ID
037200     MOVE WR-INVOICE-ID-TEXT TO INVOICE-INVOICE-ID
037300
037400     MOVE 'N' TO IS-INVOICE-FOUND-SWITCH
037500
037600     EXEC SQL
037700         SELECT CUSTOMER-ID, SERVICE-ID, SUBTOTAL-AMOUNT,
037800                REQUIRES-DEPOSIT, DEPOSIT-AMOUNT, FINAL-AMOUNT,
037900                TOTAL-AMOUNT, PAID-AMOUNT, BALANCE-AMOUNT,
038000                INVOICE-STATUS, ISSUE-DATE, DUE-DATE, NOTES,
038100                CREATED-AT, UPDATED-AT
038200             INTO :INVOICE-CUSTOMER-ID, :INVOICE-SERVICE-ID,
038300                  :INVOICE-SUBTOTAL-AMOUNT,
038400                  :INVOICE-REQUIRES-DEPOSIT,
038500                  :INVOICE-DEPOSIT-AMOUNT,
038600                  :INVOICE-FINAL-AMOUNT, :INVOICE-TOTAL-AMOUNT,
038700                  :INVOICE-PAID-AMOUNT, :INVOICE-BALANCE-AMOUNT,
038800                  :INVOICE-STATUS, :INVOICE-ISSUE-DATE,
038900                  :INVOICE-DUE-DATE, :INVOICE-NOTES,
039000                  :INVOICE-CREATED-AT, :INVOICE-UPDATED-AT
039100             FROM SVCBILL.INVOICE
039200             WHERE INVOICE-ID = :INVOICE-INVOICE-ID
039300     END-EXEC
039400
039500     IF SQLSTATE = "00000"
039600         SET IS-INVOICE-FOUND TO TRUE
039700     ELSE
039800         IF SQLSTATE NOT = "02000"
039900             MOVE SQLCODE            TO WN-MSG-SQLCODE
040000             MOVE 'SVCBILL.INVOICE'   TO WC-MSG-TBLCURS
040100             MOVE 'M0210-INQUIRE-INVOICE' TO WC-MSG-PARA
040200             PERFORM Z0900-ERROR-ROUTINE THRU
040300          Z0900-ERROR-ROUTINE-EXIT
040400         END-IF
040500     END-IF
040600
040700     IF IS-INVOICE-FOUND
040800         PERFORM M0215-CONFIRM-OWNERSHIP
040900         IF IS-OWNED-BY-CUSTOMER
041000             PERFORM M0212-DISPLAY-INVOICE-HEADER
041100             PERFORM M0213-LIST-INVOICE-ITEMS
041200         ELSE
041300             DISPLAY 'FAKTURAN TILLHOR INTE UPPGIVEN KUND!'
041400         END-IF
041500     ELSE
041600         DISPLAY 'INGEN SADAN FAKTURA HITTADES!'
041700     END-IF
041800
041900     DISPLAY SPACE
042000     DISPLAY 'TRYCK <ENTER> FOR ATT FORTSATTA...'
042100     ACCEPT WC-ACCEPT
042200     .
042300
042400*****************************************************************
042500*    M0215-CONFIRM-OWNERSHIP - CUSTOMER-ID ON THE ACCEPTED
042600*    INVOICE MUST MATCH THE CUSTOMER-ID THE OPERATOR TYPES, OR
042700*    THE INQUIRY IS REFUSED (SEE 2016-02-18 CHANGE LOG ENTRY).
042800*****************************************************************
042900 M0215-CONFIRM-OWNERSHIP.
043000
043100     MOVE 'N' TO IS-OWNED-BY-CUSTOMER-SWITCH
043200
043300     DISPLAY 'BEKRAFTA KUND-ID (CUSTOMER-ID) FOR FAKTURAN'
043400     MOVE SPACE TO WR-ACCEPT-INVOICE-ID
043500     DISPLAY 'GE KUND-ID: ' WITH NO ADVANCING
043600     ACCEPT WR-ACCEPT-INVOICE-ID
043700
043800     IF WR-INVOICE-ID-TEXT = INVOICE-CUSTOMER-ID
043900         SET IS-OWNED-BY-CUSTOMER TO TRUE
044000     END-IF
044100     .
044200
044300*****************************************************************
044400 M0212-DISPLAY-INVOICE-HEADER.
044500
044600     MOVE INVOICE-SUBTOTAL-AMOUNT TO WE-SUBTOTAL
044700     MOVE INVOICE-DEPOSIT-AMOUNT  TO WE-DEPOSIT
044800     MOVE INVOICE-FINAL-AMOUNT    TO WE-FINAL
044900     MOVE INVOICE-BALANCE-AMOUNT  TO WE-BALANCE
045000
045100     DISPLAY HEADLINE
045200     DISPLAY 'FAKTURA: ' INVOICE-INVOICE-ID
045300     DISPLAY 'KUND: ' INVOICE-CUSTOMER-ID
045400     DISPLAY 'TJANST: ' INVOICE-SERVICE-ID
045500     DISPLAY 'STATUS: ' INVOICE-STATUS
045600     DISPLAY 'DELSUMMA: ' WE-SUBTOTAL
045700     IF INVOICE-DEPOSIT-YES
045800         DISPLAY 'HANDPENNING: ' WE-DEPOSIT
045900         DISPLAY 'SLUTBELOPP: ' WE-FINAL
046000     END-IF
046100     DISPLAY 'SALDO ATT BETALA: ' WE-BALANCE
046200     DISPLAY HEADLINE
046300     .
046400
046500*****************************************************************
046600 M0213-LIST-INVOICE-ITEMS.
046700
046800     DISPLAY 'RADER PA FAKTURAN:'
046900
047000     EXEC SQL
047100         OPEN BCURINV2
047200     END-EXEC
047300
047400     EXEC SQL
047500         FETCH BCURINV2
047600             INTO :INVITEM-ITEM-ID, :INVITEM-INVOICE-ID,
047700                  :INVITEM-DESCRIPTION, :INVITEM-QUANTITY,
047800                  :INVITEM-UNIT-PRICE, :INVITEM-TOTAL-PRICE,
047900                  :INVITEM-ITEM-TYPE
048000     END-EXEC
048100
048200     PERFORM M0214-LIST-ONE-ITEM-ROW UNTIL SQLCODE NOT = ZERO
048300
048400     IF SQLSTATE NOT = "02000"
048500         MOVE SQLCODE            TO WN-MSG-SQLCODE
048600         MOVE 'SVCBILL.INVITEM'  TO WC-MSG-TBLCURS
048700         MOVE 'M0213-LIST-INVOICE-ITEMS' TO WC-MSG-PARA
048800         PERFORM Z0900-ERROR-ROUTINE THRU
048900          Z0900-ERROR-ROUTINE-EXIT
049000     END-IF
049100
049200     EXEC SQL
049300         CLOSE BCURINV2
049400     END-EXEC
049500
049600     DISPLAY HEADLINE
049700     .
049800
049900*****************************************************************
050000*****************************************************************
050100 M0214-LIST-ONE-ITEM-ROW.
050200
050300     DISPLAY INVITEM-ITEM-TYPE '  ' INVITEM-DESCRIPTION
050400             '  ' INVITEM-TOTAL-PRICE
050500
050600     EXEC SQL
050700         FETCH BCURINV2
050800             INTO :INVITEM-ITEM-ID, :INVITEM-INVOICE-ID,
050900                  :INVITEM-DESCRIPTION, :INVITEM-QUANTITY,
051000                  :INVITEM-UNIT-PRICE, :INVITEM-TOTAL-PRICE,
051100                  :INVITEM-ITEM-TYPE
051200     END-EXEC
051300     .
051400
051500*    M0220-SEND-INVOICE - MOVES A DRAFT INVOICE TO SENT STATUS.
051600*    ONLY A DRAFT MAY BE SENT (2018-06-05 CHANGE).
051700*****************************************************************
051800 M0220-SEND-INVOICE.
051900
052000     DISPLAY HEADLINE
052100     DISPLAY 'SKICKA FAKTURA - GE FAKTURANUMMER'
052200     DISPLAY ': ' WITH NO ADVANCING
052300     ACCEPT WR-ACCEPT-INVOICE-ID
052400     MOVE WR-INVOICE-ID-TEXT TO INVOICE-INVOICE-ID
052500
052600     MOVE 'N' TO IS-INVOICE-FOUND-SWITCH
052700
052800     EXEC SQL
052900         SELECT INVOICE-STATUS
053000             INTO :INVOICE-STATUS
053100             FROM SVCBILL.INVOICE
053200             WHERE INVOICE-ID = :INVOICE-INVOICE-ID
053300     END-EXEC
053400
053500     IF SQLSTATE = "00000"
053600         SET IS-INVOICE-FOUND TO TRUE
053700     ELSE
053800         IF SQLSTATE NOT = "02000"
053900             MOVE SQLCODE            TO WN-MSG-SQLCODE
054000             MOVE 'SVCBILL.INVOICE'   TO WC-MSG-TBLCURS
054100             MOVE 'M0220-SEND-INVOICE' TO WC-MSG-PARA
054200             PERFORM Z0900-ERROR-ROUTINE THRU
054300          Z0900-ERROR-ROUTINE-EXIT
054400         END-IF
054500     END-IF
054600
054700     IF NOT IS-INVOICE-FOUND
054800         DISPLAY 'INGEN SADAN FAKTURA HITTADES!'
054900     ELSE
055000         IF NOT INVOICE-IS-DRAFT
055100             DISPLAY 'FAKTURAN AR INTE ETT UTKAST (DRAFT) - '
055200                     'KAN INTE SKICKAS!'
055300         ELSE
055400             MOVE 'SENT' TO INVOICE-STATUS
055500
055600*            STAMP ISSUE-DATE WITH TODAY IF IT HAS NEVER BEEN
055700*            SET - A DRAFT MAY SIT UNSENT FOR DAYS, SO THE
055800*            SEND DATE, NOT THE CREATE DATE, BELONGS HERE.
055900             IF INVOICE-ISSUE-DATE = ZERO
056000                 ACCEPT WR-TODAY-DATE FROM DATE YYYYMMDD
056100                 MOVE WR-TODAY-DATE-X TO INVOICE-ISSUE-DATE
056200             END-IF
056300
056400             EXEC SQL
056500                 UPDATE SVCBILL.INVOICE
056600                 SET INVOICE-STATUS = :INVOICE-STATUS,
056700                     ISSUE-DATE = :INVOICE-ISSUE-DATE
056800                 WHERE INVOICE-ID = :INVOICE-INVOICE-ID
056900             END-EXEC
057000
057100             IF SQLCODE = ZERO
057200                 DISPLAY 'FAKTURAN HAR SKICKATS (SENT)!'
057300             ELSE
057400                 DISPLAY 'ETT PROBLEM UPPSTOD VID UPPDATERING!'
057500                 MOVE  SQLCODE            TO WN-MSG-SQLCODE
057600                 MOVE 'SVCBILL.INVOICE'   TO WC-MSG-TBLCURS
057700                 MOVE 'M0220-SEND-INVOICE' TO WC-MSG-PARA
057800                 PERFORM Z0900-ERROR-ROUTINE THRU
057900          Z0900-ERROR-ROUTINE-EXIT
058000             END-IF
058100         END-IF
058200     END-IF
058300
058400     DISPLAY SPACE
058500     DISPLAY 'TRYCK <ENTER> FOR ATT FORTSATTA...'
058600     ACCEPT WC-ACCEPT
058700     .
058800
058900*****************************************************************
059000 Z0900-ERROR-ROUTINE.
059100*    DB2 CONNECTION LOST IS UNRECOVERABLE HERE - SKIP THE
059200*    NORMAL TABLE/CURSOR TRAIL AND GO STRAIGHT TO THE EXIT.
059300    IF WN-MSG-SQLCODE = -924 OR WN-MSG-SQLCODE = -30081
059400        DISPLAY 'SVCBILL - DB2 CONNECTION LOST, SE OPERATOR'
059500        GO TO Z0900-ERROR-ROUTINE-EXIT
059600    END-IF
059700
059800
059900*    requires the ending dot (and no extension)!
060000     COPY Z0900-error-routine.
060100     .
060200
060300*****************************************************************
060400 Z0900-ERROR-ROUTINE-EXIT.
060500    EXIT.
060600
060700*****************************************************************
